000010*****************************************************
000020*                                                    *
000030*  Linkage For The Rule Based Categoriser (bc030)    *
000040*                                                    *
000050*****************************************************
000060* 17/12/25 vbc - Created.
000070* 09/01/26 vbc - Added BK030-Rule-Count / BK030-Load-Sw
000080*                so bc100 can prime the rule table on
000090*                its first call of the run only.
000100*
000110 01  BK030-Linkage.
000120     03  BK030-Load-Sw       pic x.
000130         88  BK030-Load-Rules     value "L".
000140         88  BK030-Categorise     value "C".
000150     03  BK030-Description   pic x(40).
000160     03  BK030-Category      pic x(20).
000170     03  FILLER              pic x(05).

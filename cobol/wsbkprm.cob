000010*****************************************************
000020*                                                    *
000030*  Record Definition For Bc Control-In Param File    *
000040*     Uses RRN = 1, one record only                  *
000050*                                                    *
000060*  If this file is missing the run proceeds with     *
000070*   every value defaulted below, after a warning -   *
000080*   same behaviour as ACAS param1 used to have in    *
000090*   the early payroll releases.                      *
000100*                                                    *
000110*****************************************************
000120*  File size 96 bytes padded to 128 by filler.
000130*
000140* 11/12/25 vbc - Created.
000150* 29/12/25 vbc - Added BC-PR1-Write-Import-File switch,
000160*                operator asked for a way to turn the
000170*                import file off when just checking totals.
000180* 05/02/26 vbc - BC-PR1-Layout-Override widened 8 to 10,
000190*                "pocketbook" would not fit.
000200*
000210 01  BC-Param1-Record.
000220     03  BC-PR1-Block.
000221*                   spaces = auto-detect the layout
000230         05  BC-PR1-Layout-Override   pic x(10).
000231*                   def N  - Y or N
000240         05  BC-PR1-Exclude-Transfers pic x.
000241*                   def Y  - Y or N
000250         05  BC-PR1-Write-Import-File pic x.
000251*                   def Y  - N if Rules-In missing
000260         05  BC-PR1-Rules-Used        pic x.
000261*                   def "$"
000270         05  BC-PR1-Currency-Sign     pic x.
000271*                   def ","
000280         05  BC-PR1-Thousands-Sep     pic x.
000281*                   def 20
000290         05  BC-PR1-Max-Hints         pic 9(2)   comp.
000291*                   def 200
000300         05  BC-PR1-Max-Rules         pic 9(4)   comp.
000301*                   ccyymmdd, for the report heading
000310         05  BC-PR1-Run-Date          pic 9(8)   comp.
000320     03  FILLER                       pic x(80).
000330*
000340 01  BC-Param1-Alt-View redefines BC-Param1-Record.
000350     03  BC-PR1-Switch-Group.
000360         05  BC-PR1-Switch-Char       pic x occurs 6.
000370     03  FILLER                       pic x(90).

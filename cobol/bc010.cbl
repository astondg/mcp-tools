000010*****************************************************************
000020*                                                               *
000030*                Date Validation & Normalisation                *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*=========================
000090*
000100 program-id.         bc010.
000110*
000120 author.             V B Coen FBCS, FIDM, FIDPM.
000130*
000140 installation.       Applewood Computers.
000150*
000160 date-written.       14/11/1983.
000170*
000180 date-compiled.
000190*
000200 security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000210*                    Distributed under the GNU General Public License.
000220*                    See the file COPYING for details.
000230*
000240*    Remarks.        Reformats a raw statement date in any of the
000250*                    bank feed formats into CCYY-MM-DD for use by
000260*                    the bank categorisation run (module BC).
000270*                    Tries the layout's own format first, then a
000280*                    fixed list of fallbacks, and finally passes
000290*                    the raw string through unchanged rather than
000300*                    holding up the run over one bad date.
000310*
000320*    Version.        1.00 of 14/11/1983 (maps04 base).
000330*                    3.01 of 20/01/2026 (bc010 bank feed build).
000340*
000350* changes:
000360* 14/11/83 vbc - Created as maps04 for dd/mm/ccyy Date work.
000370* 03/02/02 vbc - Converted to year 2k using dd/mm/YYYY, 1.04.
000380* 29/01/09 vbc - Migration to GNU Cobol.
000390* 19/10/16 vbc - Noted binary Dates run from 31/12/1600.
000400* 16/04/24 vbc - Copyright notice update superseding all previous.
000410* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000420* 13/11/25 vbc - Capitalise vars, paragraphs etc.
000430* 14/11/25 vbc - Rebuilt as bc010 for the Pocketbook/Amex/
000440*                Commbank feed categorisation job - req. #BC-01
000450*                from Dave - old maps04 packed/unpacked a
000460*                binary Date, this one just reformats text.
000470* 28/11/25 vbc - Dropped the GNU Cobol intrinsic Date functions
000480*                from the 2009 migration - wrote the leap year
000490*                and days-in-month check out long hand instead,
000500*                same as the original BASIC routine did.
000510* 02/12/25 vbc - Added primary-format-first try per spec
000520*                supplied with the job, then UK/ISO/dash/US
000530*                fallbacks in that fixed order.
000540* 19/12/25 vbc - Added Mon-name format for Pocketbook feed
000550*                ("11 Dec 2025") as bc010-Format-Mon.
000560* 02/01/26 vbc - Total parse failure now passes the raw
000570*                string through unchanged instead of moving
000580*                spaces - Dave wants to see the bad value.
000590* 20/01/26 vbc - Leading/trailing blanks now trimmed before
000600*                any format is tried - bc010-Trim-Date.
000610* 19/02/26 vbc - Review query from Gemma: bc010-Exit was moving
000620*                the full 11-byte BK010-Raw-Date over the 10-
000630*                byte BK010-Out-Date on total parse failure - a
000640*                plain Move truncates the rightmost byte (the
000650*                last digit of the year on a bad Pocketbook
000660*                Date), which isn't "unchanged" and wasn't
000670*                meant.  BK010-Out-Date (and TXN-Date behind
000680*                it) stay at 10 bytes per the record layout,
000690*                same as every other Date in the run, so the
000700*                passthrough now takes the first 10 bytes of
000710*                the raw string on purpose, by reference
000720*                modification, in place of the old bare Move.
000730*
000740*************************************************************************
000750*
000760* Copyright Notice.
000770* ****************
000780*
000790* This notice supersedes all prior copyright notices and was
000800* updated 2024-04-16.
000810*
000820* These files and programs are part of the Applewood Computers
000830* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000840* and later.
000850*
000860* This program is now free software; you can redistribute it
000870* and/or modify it under the terms listed here and of the GNU
000880* General Public License as published by the Free Software
000890* Foundation; version 3 and later as revised for PERSONAL USAGE
000900* ONLY and that includes for use within a business but EXCLUDES
000910* repackaging or for Resale, Rental or Hire in ANY way.
000920*
000930* ACAS is distributed in the hope that it will be useful, but
000940* WITHOUT ANY WARRANTY; without even the implied warranty of
000950* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000960*
000970*************************************************************************
000980*
000990 environment      division.
001000*=========================
001010*
001020 configuration    section.
001030*
001040 special-names.
001050     c01 is top-of-form
001060     switch-1 is bc010-upsi-debug
001070         on status is bc010-debug-on
001080         off status is bc010-debug-off.
001090*
001100 input-output     section.
001110*------------------------
001120*
001130 data             division.
001140*=========================
001150 working-storage  section.
001160*------------------------
001170*
001180 77  BK010-Trim-Idx        pic 99       comp.
001190 77  BK010-Fmt-Idx         pic 99       comp.
001200*
001210 01  BK010-Work-Fields.
001220     03  BK010-Parsed-Sw       pic x.
001230         88  BK010-Date-Parsed      value "Y".
001240         88  BK010-Date-Not-Parsed  value "N".
001250     03  FILLER                pic x(10).
001260*
001270 01  BK010-Clean-Date          pic x(11).
001280*
001290 01  BK010-Leap-Fields.
001300     03  BK010-Full-Year       pic 9(4)     comp.
001310     03  BK010-Junk            pic 9(4)     comp.
001320     03  BK010-Rem4            pic 9        comp.
001330     03  BK010-Rem100          pic 9        comp.
001340     03  BK010-Rem400          pic 9(3)     comp.
001350     03  BK010-Day-Limit       pic 99       comp.
001360     03  BK010-Leap-Sw         pic x.
001370         88  BK010-Is-Leap-Year     value "Y".
001380         88  BK010-Not-Leap-Year    value "N".
001390     03  FILLER                pic x(10).
001400*
001410 01  BK010-Test-Date.
001420     03  TD-CC                 pic 99.
001430     03  TD-YY                 pic 99.
001440     03  TD-MM                 pic 99.
001450     03  TD-DD                 pic 99.
001460*
001470* UK / Commbank / Amex buffer - dd/mm/ccyy.
001480*
001490 01  BK010-View-Uk redefines BK010-Clean-Date.
001500     03  UK-DD                 pic 99.
001510     03  FILLER                pic x.
001520     03  UK-MM                 pic 99.
001530     03  FILLER                pic x.
001540     03  UK-CCYY               pic 9(4).
001550     03  FILLER                pic x.
001560*
001570* ISO buffer - ccyy-mm-dd.
001580*
001590 01  BK010-View-Iso redefines BK010-Clean-Date.
001600     03  ISO-CCYY              pic 9(4).
001610     03  FILLER                pic x.
001620     03  ISO-MM                pic 99.
001630     03  FILLER                pic x.
001640     03  ISO-DD                pic 99.
001650     03  FILLER                pic x(2).
001660*
001670* Dash buffer - dd-mm-ccyy.
001680*
001690 01  BK010-View-Dash redefines BK010-Clean-Date.
001700     03  DSH-DD                pic 99.
001710     03  FILLER                pic x.
001720     03  DSH-MM                pic 99.
001730     03  FILLER                pic x.
001740     03  DSH-CCYY              pic 9(4).
001750     03  FILLER                pic x.
001760*
001770* US buffer - mm/dd/ccyy.
001780*
001790 01  BK010-View-Mdy redefines BK010-Clean-Date.
001800     03  MDY-MM                pic 99.
001810     03  FILLER                pic x.
001820     03  MDY-DD                pic 99.
001830     03  FILLER                pic x.
001840     03  MDY-CCYY              pic 9(4).
001850     03  FILLER                pic x.
001860*
001870* Pocketbook buffer - dd Mon ccyy  (e.g. 11 Dec 2025).
001880*
001890 01  BK010-View-Mon redefines BK010-Clean-Date.
001900     03  MON-DD                pic 99.
001910     03  FILLER                pic x.
001920     03  MON-NAME              pic x(3).
001930     03  FILLER                pic x.
001940     03  MON-CCYY              pic 9(4).
001950*
001960 01  BK010-Mon-Upper           pic x(3).
001970*
001980 01  BK010-Month-Literal.
001990     03  FILLER                pic x(3)  value "JAN".
002000     03  FILLER                pic x(3)  value "FEB".
002010     03  FILLER                pic x(3)  value "MAR".
002020     03  FILLER                pic x(3)  value "APR".
002030     03  FILLER                pic x(3)  value "MAY".
002040     03  FILLER                pic x(3)  value "JUN".
002050     03  FILLER                pic x(3)  value "JUL".
002060     03  FILLER                pic x(3)  value "AUG".
002070     03  FILLER                pic x(3)  value "SEP".
002080     03  FILLER                pic x(3)  value "OCT".
002090     03  FILLER                pic x(3)  value "NOV".
002100     03  FILLER                pic x(3)  value "DEC".
002110*
002120 01  BK010-Month-Table redefines BK010-Month-Literal.
002130     03  BK010-Month-Entry     pic x(3) occurs 12
002140                                   indexed by BK010-Mon-Idx.
002150*
002160* Days in each month, Feb carried as 28 - bumped to 29 in
002170* bc010-Check-And-Move when the year tests out as a leap year.
002180*
002190 01  BK010-Dim-Literal.
002200     03  FILLER                pic 99  value 31.
002210     03  FILLER                pic 99  value 28.
002220     03  FILLER                pic 99  value 31.
002230     03  FILLER                pic 99  value 30.
002240     03  FILLER                pic 99  value 31.
002250     03  FILLER                pic 99  value 30.
002260     03  FILLER                pic 99  value 31.
002270     03  FILLER                pic 99  value 31.
002280     03  FILLER                pic 99  value 30.
002290     03  FILLER                pic 99  value 31.
002300     03  FILLER                pic 99  value 30.
002310     03  FILLER                pic 99  value 31.
002320*
002330 01  BK010-Dim-Table redefines BK010-Dim-Literal.
002340     03  BK010-Dim-Entry       pic 99 occurs 12
002350                                   indexed by BK010-Dim-Idx.
002360*
002370 linkage          section.
002380*------------------------
002390*
002400 copy  "wsbk010.cob".
002410*
002420 procedure        division using BK010-Linkage.
002430*==========================================
002440*
002450 bc010-Main.
002460     move     spaces        to BK010-Out-Date.
002470     set      BK010-Was-Passthru  to true.
002480     perform  bc010-Trim-Date thru bc010-Trim-Date-Exit.
002490*
002500     perform  bc010-Try-Primary.
002510     if       BK010-Date-Parsed
002520              go to bc010-Exit.
002530*
002540     perform  bc010-Try-Fallback thru bc010-Fallback-Exit.
002550*
002560 bc010-Exit.
002570     if       BK010-Date-Not-Parsed
002580              move BK010-Raw-Date(1:10) to BK010-Out-Date.
002590     exit     program.
002600*
002610*****************************************************
002620*  Drop leading blanks from the raw Date before any   *
002630*  format is tried against it.                       *
002640*****************************************************
002650*
002660 bc010-Trim-Date.
002670     move     1    to BK010-Trim-Idx.
002680     perform  bc010-Skip-Blank
002690              until BK010-Trim-Idx > 11 or
002700                    BK010-Raw-Date(BK010-Trim-Idx:1) not = space.
002710     if       BK010-Trim-Idx > 11
002720              move spaces to BK010-Clean-Date
002730              go to bc010-Trim-Date-Exit.
002740     move     BK010-Raw-Date(BK010-Trim-Idx:) to BK010-Clean-Date.
002750 bc010-Trim-Date-Exit.
002760     exit.
002770*
002780 bc010-Skip-Blank.
002790     add      1    to BK010-Trim-Idx.
002800*
002810*****************************************************
002820*  Try the format the layout told us to expect first *
002830*****************************************************
002840*
002850 bc010-Try-Primary.
002860     set      BK010-Date-Not-Parsed to true.
002870     if       BK010-Fmt-Uk
002880              perform bc010-Format-Uk thru bc010-Format-Uk-Exit
002890     else if  BK010-Fmt-Iso
002900              perform bc010-Format-Iso thru bc010-Format-Iso-Exit
002910     else if  BK010-Fmt-Dmy-Dash
002920              perform bc010-Format-Dmy-Dash
002930                      thru bc010-Format-Dmy-Dash-Exit
002940     else if  BK010-Fmt-Mdy
002950              perform bc010-Format-Mdy thru bc010-Format-Mdy-Exit
002960     else if  BK010-Fmt-Mon
002970              perform bc010-Format-Mon thru bc010-Format-Mon-Exit.
002980*
002990*****************************************************
003000*  Primary failed - try UK, ISO, dash, US in order   *
003010*****************************************************
003020*
003030 bc010-Try-Fallback.
003040     perform  bc010-Format-Uk thru bc010-Format-Uk-Exit.
003050     if       BK010-Date-Parsed
003060              go to bc010-Fallback-Exit.
003070     perform  bc010-Format-Iso thru bc010-Format-Iso-Exit.
003080     if       BK010-Date-Parsed
003090              go to bc010-Fallback-Exit.
003100     perform  bc010-Format-Dmy-Dash thru bc010-Format-Dmy-Dash-Exit.
003110     if       BK010-Date-Parsed
003120              go to bc010-Fallback-Exit.
003130     perform  bc010-Format-Mdy thru bc010-Format-Mdy-Exit.
003140*
003150 bc010-Fallback-Exit.
003160     exit.
003170*
003180 bc010-Format-Uk.
003190     set      BK010-Date-Not-Parsed to true.
003200     if       UK-DD not numeric or UK-MM not numeric
003210                 or UK-CCYY not numeric
003220              go to bc010-Format-Uk-Exit.
003230     divide   UK-CCYY by 100 giving TD-CC remainder TD-YY.
003240     move     UK-MM        to TD-MM.
003250     move     UK-DD        to TD-DD.
003260     perform  bc010-Check-And-Move thru bc010-Check-And-Move-Exit.
003270 bc010-Format-Uk-Exit.
003280     exit.
003290*
003300 bc010-Format-Iso.
003310     set      BK010-Date-Not-Parsed to true.
003320     if       ISO-CCYY not numeric or ISO-MM not numeric
003330                 or ISO-DD not numeric
003340              go to bc010-Format-Iso-Exit.
003350     divide   ISO-CCYY by 100 giving TD-CC remainder TD-YY.
003360     move     ISO-MM        to TD-MM.
003370     move     ISO-DD        to TD-DD.
003380     perform  bc010-Check-And-Move thru bc010-Check-And-Move-Exit.
003390 bc010-Format-Iso-Exit.
003400     exit.
003410*
003420 bc010-Format-Dmy-Dash.
003430     set      BK010-Date-Not-Parsed to true.
003440     if       DSH-DD not numeric or DSH-MM not numeric
003450                 or DSH-CCYY not numeric
003460              go to bc010-Format-Dmy-Dash-Exit.
003470     divide   DSH-CCYY by 100 giving TD-CC remainder TD-YY.
003480     move     DSH-MM        to TD-MM.
003490     move     DSH-DD        to TD-DD.
003500     perform  bc010-Check-And-Move thru bc010-Check-And-Move-Exit.
003510 bc010-Format-Dmy-Dash-Exit.
003520     exit.
003530*
003540 bc010-Format-Mdy.
003550     set      BK010-Date-Not-Parsed to true.
003560     if       MDY-DD not numeric or MDY-MM not numeric
003570                 or MDY-CCYY not numeric
003580              go to bc010-Format-Mdy-Exit.
003590     divide   MDY-CCYY by 100 giving TD-CC remainder TD-YY.
003600     move     MDY-MM        to TD-MM.
003610     move     MDY-DD        to TD-DD.
003620     perform  bc010-Check-And-Move thru bc010-Check-And-Move-Exit.
003630 bc010-Format-Mdy-Exit.
003640     exit.
003650*
003660 bc010-Format-Mon.
003670     set      BK010-Date-Not-Parsed to true.
003680     if       MON-DD not numeric or MON-CCYY not numeric
003690              go to bc010-Format-Mon-Exit.
003700     move     MON-NAME to BK010-Mon-Upper.
003710     inspect  BK010-Mon-Upper converting
003720              "abcdefghijklmnopqrstuvwxyz" to
003730              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003740     move     zero     to BK010-Fmt-Idx.
003750     set      BK010-Mon-Idx to 1.
003760     search   BK010-Month-Entry
003770              at end go to bc010-Format-Mon-Exit
003780              when BK010-Mon-Upper =
003790                   BK010-Month-Entry(BK010-Mon-Idx)
003800                   set BK010-Fmt-Idx to BK010-Mon-Idx.
003810     if       BK010-Fmt-Idx = zero
003820              go to bc010-Format-Mon-Exit.
003830     divide   MON-CCYY by 100 giving TD-CC remainder TD-YY.
003840     move     BK010-Fmt-Idx  to TD-MM.
003850     move     MON-DD         to TD-DD.
003860     perform  bc010-Check-And-Move thru bc010-Check-And-Move-Exit.
003870 bc010-Format-Mon-Exit.
003880     exit.
003890*
003900*****************************************************
003910*  Range check the Day against the days-in-month      *
003920*  table (leap year adjusted), then build the output *
003930*  CCYY-MM-DD string if it is a real Date.            *
003940*****************************************************
003950*
003960 bc010-Check-And-Move.
003970     if       TD-DD < 01 or TD-MM < 01 or TD-MM > 12
003980              go to bc010-Check-And-Move-Exit.
003990     compute  BK010-Full-Year = TD-CC * 100 + TD-YY.
004000     divide   BK010-Full-Year by 4   giving BK010-Junk
004010              remainder BK010-Rem4.
004020     divide   BK010-Full-Year by 100 giving BK010-Junk
004030              remainder BK010-Rem100.
004040     divide   BK010-Full-Year by 400 giving BK010-Junk
004050              remainder BK010-Rem400.
004060     if       BK010-Rem4 = zero and
004070                 (BK010-Rem100 not = zero or BK010-Rem400 = zero)
004080              set BK010-Is-Leap-Year to true
004090     else
004100              set BK010-Not-Leap-Year to true.
004110     set      BK010-Dim-Idx to TD-MM.
004120     move     BK010-Dim-Entry(BK010-Dim-Idx) to BK010-Day-Limit.
004130     if       TD-MM = 02 and BK010-Is-Leap-Year
004140              add 1 to BK010-Day-Limit.
004150     if       TD-DD > BK010-Day-Limit
004160              go to bc010-Check-And-Move-Exit.
004170     string   TD-CC TD-YY    delimited by size
004180              "-"            delimited by size
004190              TD-MM          delimited by size
004200              "-"            delimited by size
004210              TD-DD          delimited by size
004220              into BK010-Out-Date.
004230     set      BK010-Date-Parsed   to true.
004240     set      BK010-Was-Converted to true.
004250 bc010-Check-And-Move-Exit.
004260     exit.

000010*****************************************************
000020*                                                    *
000030*   External Category Mapping Table                 *
000040*        (Bank Statement Categorisation)              *
000050*                                                    *
000060* Three parallel FILLER-loaded tables, same idea as  *
000070* the SWT / LWT / Cal state tax tables - one entry   *
000080* per external category/subcategory pair, matched by *
000090* position across all three arrays.                 *
000100*****************************************************
000110* File size  N/A - working storage table only.
000120*
000130* 14/12/25 vbc - Created - 68 entries taken from the
000140*                feed supplier's Pocketbook export docs.
000150* 02/01/26 vbc - Added Business / Services row - missed
000160*                off first pass, queried by operator.
000170* 20/01/26 vbc   Tidied blank-subcategory rows to use
000180*                low values consistently, not spaces.
000190*
000200 01  BC-Map-Ext-Cat-Literal.
000210     03  FILLER  pic x(20) value "Food & Drink".
000220     03  FILLER  pic x(20) value "Food & Drink".
000230     03  FILLER  pic x(20) value "Food & Drink".
000240     03  FILLER  pic x(20) value "Food & Drink".
000250     03  FILLER  pic x(20) value "Food & Drink".
000260     03  FILLER  pic x(20) value "Food & Drink".
000270     03  FILLER  pic x(20) value "Food & Drink".
000280     03  FILLER  pic x(20) value "Food & Drink".
000290     03  FILLER  pic x(20) value "Food & Drink".
000300     03  FILLER  pic x(20) value "Food & Drink".
000310     03  FILLER  pic x(20) value "Transportation".
000320     03  FILLER  pic x(20) value "Transportation".
000330     03  FILLER  pic x(20) value "Transportation".
000340     03  FILLER  pic x(20) value "Transportation".
000350     03  FILLER  pic x(20) value "Transportation".
000360     03  FILLER  pic x(20) value "Transportation".
000370     03  FILLER  pic x(20) value "Transportation".
000380     03  FILLER  pic x(20) value "Shopping".
000390     03  FILLER  pic x(20) value "Shopping".
000400     03  FILLER  pic x(20) value "Shopping".
000410     03  FILLER  pic x(20) value "Shopping".
000420     03  FILLER  pic x(20) value "Bills & Utilities".
000430     03  FILLER  pic x(20) value "Bills & Utilities".
000440     03  FILLER  pic x(20) value "Bills & Utilities".
000450     03  FILLER  pic x(20) value "Bills & Utilities".
000460     03  FILLER  pic x(20) value "Bills & Utilities".
000470     03  FILLER  pic x(20) value "Entertainment".
000480     03  FILLER  pic x(20) value "Entertainment".
000490     03  FILLER  pic x(20) value "Entertainment".
000500     03  FILLER  pic x(20) value "Leisure".
000510     03  FILLER  pic x(20) value "Leisure".
000520     03  FILLER  pic x(20) value "Leisure".
000530     03  FILLER  pic x(20) value "Leisure".
000540     03  FILLER  pic x(20) value "Health & Fitness".
000550     03  FILLER  pic x(20) value "Health & Fitness".
000560     03  FILLER  pic x(20) value "Health & Fitness".
000570     03  FILLER  pic x(20) value "Sports & Fitness".
000580     03  FILLER  pic x(20) value "Sports & Fitness".
000590     03  FILLER  pic x(20) value "Health & Medical".
000600     03  FILLER  pic x(20) value "Health & Medical".
000610     03  FILLER  pic x(20) value "Personal Care".
000620     03  FILLER  pic x(20) value "Personal".
000630     03  FILLER  pic x(20) value "Personal".
000640     03  FILLER  pic x(20) value "Personal".
000650     03  FILLER  pic x(20) value "Personal".
000660     03  FILLER  pic x(20) value "Financial".
000670     03  FILLER  pic x(20) value "Financial".
000680     03  FILLER  pic x(20) value "Financial".
000690     03  FILLER  pic x(20) value "Education".
000700     03  FILLER  pic x(20) value "Education".
000710     03  FILLER  pic x(20) value "Travel".
000720     03  FILLER  pic x(20) value "Travel".
000730     03  FILLER  pic x(20) value "Gifts & Donations".
000740     03  FILLER  pic x(20) value "Home".
000750     03  FILLER  pic x(20) value "Home".
000760     03  FILLER  pic x(20) value "Home".
000770     03  FILLER  pic x(20) value "Insurance".
000780     03  FILLER  pic x(20) value "Insurance".
000790     03  FILLER  pic x(20) value "Tax".
000800     03  FILLER  pic x(20) value "Tax".
000810     03  FILLER  pic x(20) value "Services".
000820     03  FILLER  pic x(20) value "Services".
000830     03  FILLER  pic x(20) value "Business".
000840     03  FILLER  pic x(20) value "Business".
000850     03  FILLER  pic x(20) value "Kids".
000860     03  FILLER  pic x(20) value "Pets".
000870     03  FILLER  pic x(20) value "Income".
000880     03  FILLER  pic x(20) value "Transfer".
000890*
000900 01  BC-Map-Ext-Cat-Table redefines BC-Map-Ext-Cat-Literal.
000910     03  BC-Map-Ext-Cat
000920                 pic x(20) occurs 68 indexed by BC-Map-Idx.
000930*
000940 01  BC-Map-Ext-Sub-Literal.
000950     03  FILLER  pic x(25) value "Coffee & Tea".
000960     03  FILLER  pic x(25) value "Groceries".
000970     03  FILLER  pic x(25) value "Restaurants".
000980     03  FILLER  pic x(25) value "Fast Food".
000990     03  FILLER  pic x(25) value "Bars & Pubs".
001000     03  FILLER  pic x(25) value "Alcohol".
001010     03  FILLER  pic x(25) value "Snacks".
001020     03  FILLER  pic x(25) value "Tobacco".
001030     03  FILLER  pic x(25) value "Other Food Expenses".
001040     03  FILLER  pic x(25) value low-values.
001050     03  FILLER  pic x(25) value "Public Transit".
001060     03  FILLER  pic x(25) value "Fuel".
001070     03  FILLER  pic x(25) value "Parking".
001080     03  FILLER  pic x(25) value "Parking & Tolls".
001090     03  FILLER  pic x(25) value "Taxi & Rideshare".
001100     03  FILLER  pic x(25) value "Auto Supplies".
001110     03  FILLER  pic x(25) value low-values.
001120     03  FILLER  pic x(25) value "Clothing".
001130     03  FILLER  pic x(25) value "Electronics".
001140     03  FILLER  pic x(25) value "General".
001150     03  FILLER  pic x(25) value low-values.
001160     03  FILLER  pic x(25) value "Phone".
001170     03  FILLER  pic x(25) value "Internet".
001180     03  FILLER  pic x(25) value "Electricity".
001190     03  FILLER  pic x(25) value "Gas".
001200     03  FILLER  pic x(25) value low-values.
001210     03  FILLER  pic x(25) value "Streaming".
001220     03  FILLER  pic x(25) value "Movies".
001230     03  FILLER  pic x(25) value low-values.
001240     03  FILLER  pic x(25) value "Games".
001250     03  FILLER  pic x(25) value "Books & News".
001260     03  FILLER  pic x(25) value "Art".
001270     03  FILLER  pic x(25) value low-values.
001280     03  FILLER  pic x(25) value "Pharmacy".
001290     03  FILLER  pic x(25) value "Gym".
001300     03  FILLER  pic x(25) value low-values.
001310     03  FILLER  pic x(25) value "Memberships".
001320     03  FILLER  pic x(25) value low-values.
001330     03  FILLER  pic x(25) value "Doctor".
001340     03  FILLER  pic x(25) value low-values.
001350     03  FILLER  pic x(25) value low-values.
001360     03  FILLER  pic x(25) value "Beauty".
001370     03  FILLER  pic x(25) value "Clothing".
001380     03  FILLER  pic x(25) value "Other Personal Expenses".
001390     03  FILLER  pic x(25) value low-values.
001400     03  FILLER  pic x(25) value "Transfers".
001410     03  FILLER  pic x(25) value "Direct Debits".
001420     03  FILLER  pic x(25) value low-values.
001430     03  FILLER  pic x(25) value "Tuition & Fees".
001440     03  FILLER  pic x(25) value low-values.
001450     03  FILLER  pic x(25) value "Accommodation".
001460     03  FILLER  pic x(25) value low-values.
001470     03  FILLER  pic x(25) value low-values.
001480     03  FILLER  pic x(25) value "Furnishings".
001490     03  FILLER  pic x(25) value "Other Home Expenses".
001500     03  FILLER  pic x(25) value low-values.
001510     03  FILLER  pic x(25) value "Financial Insurance".
001520     03  FILLER  pic x(25) value low-values.
001530     03  FILLER  pic x(25) value "Personal Taxes".
001540     03  FILLER  pic x(25) value low-values.
001550     03  FILLER  pic x(25) value "Government".
001560     03  FILLER  pic x(25) value low-values.
001570     03  FILLER  pic x(25) value "Services".
001580     03  FILLER  pic x(25) value low-values.
001590     03  FILLER  pic x(25) value low-values.
001600     03  FILLER  pic x(25) value low-values.
001610     03  FILLER  pic x(25) value low-values.
001620     03  FILLER  pic x(25) value low-values.
001630*
001640 01  BC-Map-Ext-Sub-Table redefines BC-Map-Ext-Sub-Literal.
001650     03  BC-Map-Ext-Sub
001660                 pic x(25) occurs 68 indexed by BC-Map-Idx.
001670*
001680* Low-Values above marks a row that matches on external
001690* category alone - see BC020-Exact-Category-Lookup.
001700*
001710 01  BC-Map-Category-Literal.
001720     03  FILLER  pic x(20) value "Coffee".
001730     03  FILLER  pic x(20) value "Groceries".
001740     03  FILLER  pic x(20) value "Dining Out".
001750     03  FILLER  pic x(20) value "Dining Out".
001760     03  FILLER  pic x(20) value "Alcohol".
001770     03  FILLER  pic x(20) value "Alcohol".
001780     03  FILLER  pic x(20) value "Treats".
001790     03  FILLER  pic x(20) value "Treats".
001800     03  FILLER  pic x(20) value "Dining Out".
001810     03  FILLER  pic x(20) value "Dining Out".
001820     03  FILLER  pic x(20) value "Transport".
001830     03  FILLER  pic x(20) value "Fuel".
001840     03  FILLER  pic x(20) value "Transport".
001850     03  FILLER  pic x(20) value "Transport".
001860     03  FILLER  pic x(20) value "Transport".
001870     03  FILLER  pic x(20) value "Transport".
001880     03  FILLER  pic x(20) value "Transport".
001890     03  FILLER  pic x(20) value "Shopping".
001900     03  FILLER  pic x(20) value "Shopping".
001910     03  FILLER  pic x(20) value "Shopping".
001920     03  FILLER  pic x(20) value "Shopping".
001930     03  FILLER  pic x(20) value "Utilities".
001940     03  FILLER  pic x(20) value "Utilities".
001950     03  FILLER  pic x(20) value "Utilities".
001960     03  FILLER  pic x(20) value "Utilities".
001970     03  FILLER  pic x(20) value "Utilities".
001980     03  FILLER  pic x(20) value "Subscriptions".
001990     03  FILLER  pic x(20) value "Entertainment".
002000     03  FILLER  pic x(20) value "Entertainment".
002010     03  FILLER  pic x(20) value "Entertainment".
002020     03  FILLER  pic x(20) value "Entertainment".
002030     03  FILLER  pic x(20) value "Entertainment".
002040     03  FILLER  pic x(20) value "Entertainment".
002050     03  FILLER  pic x(20) value "Health".
002060     03  FILLER  pic x(20) value "Fitness".
002070     03  FILLER  pic x(20) value "Health".
002080     03  FILLER  pic x(20) value "Fitness".
002090     03  FILLER  pic x(20) value "Fitness".
002100     03  FILLER  pic x(20) value "Health".
002110     03  FILLER  pic x(20) value "Health".
002120     03  FILLER  pic x(20) value "Health & Beauty".
002130     03  FILLER  pic x(20) value "Health & Beauty".
002140     03  FILLER  pic x(20) value "Shopping".
002150     03  FILLER  pic x(20) value "Shopping".
002160     03  FILLER  pic x(20) value "Shopping".
002170     03  FILLER  pic x(20) value "Transfer".
002180     03  FILLER  pic x(20) value "Utilities".
002190     03  FILLER  pic x(20) value "Transfer".
002200     03  FILLER  pic x(20) value "Education".
002210     03  FILLER  pic x(20) value "Education".
002220     03  FILLER  pic x(20) value "Travel".
002230     03  FILLER  pic x(20) value "Travel".
002240     03  FILLER  pic x(20) value "Gifts".
002250     03  FILLER  pic x(20) value "Home".
002260     03  FILLER  pic x(20) value "Home".
002270     03  FILLER  pic x(20) value "Home".
002280     03  FILLER  pic x(20) value "Insurance".
002290     03  FILLER  pic x(20) value "Insurance".
002300     03  FILLER  pic x(20) value "Utilities".
002310     03  FILLER  pic x(20) value "Utilities".
002320     03  FILLER  pic x(20) value "Utilities".
002330     03  FILLER  pic x(20) value "Shopping".
002340     03  FILLER  pic x(20) value "Shopping".
002350     03  FILLER  pic x(20) value "Shopping".
002360     03  FILLER  pic x(20) value "Kids".
002370     03  FILLER  pic x(20) value "Pets".
002380     03  FILLER  pic x(20) value "Income".
002390     03  FILLER  pic x(20) value "Transfer".
002400*
002410 01  BC-Map-Category-Table redefines BC-Map-Category-Literal.
002420     03  BC-Map-Category
002430                 pic x(20) occurs 68 indexed by BC-Map-Idx.
002440*
002450 01  BC-Map-Entries          pic 9(4) comp value 68.

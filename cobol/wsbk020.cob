000010*****************************************************
000020*                                                    *
000030*  Linkage For The External Category Mapper (bc020)  *
000040*                                                    *
000050*****************************************************
000060* 14/12/25 vbc - Created.
000070*
000080 01  BK020-Linkage.
000090     03  BK020-Ext-Category  pic x(20).
000100     03  BK020-Ext-Subcat    pic x(25).
000110     03  BK020-Mapped-Cat    pic x(20).
000120     03  FILLER              pic x(05).

000010*****************************************************
000020*                                                    *
000030*   Working Storage For The Fixed Category List      *
000040*        (Bank Statement Categorisation)              *
000050*                                                    *
000060*****************************************************
000070* Loaded once at compile time via contiguous FILLER
000080* entries redefined as a table - same technique as the
000090* three tax withholding tables in the payroll suite.
000100*
000110* File size  N/A - working storage table only.
000120*
000130* 12/12/25 vbc - Created for bank feed categorisation work.
000140* 18/01/26 vbc - Added Food Delivery & Health & Beauty
000150*                after discussion re Pocketbook import
000160*                mapping table.
000170*
000180 01  BC-Category-Literal.
000190     03  FILLER          pic x(20) value "Groceries".
000200     03  FILLER          pic x(20) value "Coffee".
000210     03  FILLER          pic x(20) value "Dining Out".
000220     03  FILLER          pic x(20) value "Food Delivery".
000230     03  FILLER          pic x(20) value "Alcohol".
000240     03  FILLER          pic x(20) value "Treats".
000250     03  FILLER          pic x(20) value "Shopping".
000260     03  FILLER          pic x(20) value "Transport".
000270     03  FILLER          pic x(20) value "Fuel".
000280     03  FILLER          pic x(20) value "Utilities".
000290     03  FILLER          pic x(20) value "Subscriptions".
000300     03  FILLER          pic x(20) value "Health & Beauty".
000310     03  FILLER          pic x(20) value "Health".
000320     03  FILLER          pic x(20) value "Kids".
000330     03  FILLER          pic x(20) value "Insurance".
000340     03  FILLER          pic x(20) value "Entertainment".
000350     03  FILLER          pic x(20) value "Travel".
000360     03  FILLER          pic x(20) value "Education".
000370     03  FILLER          pic x(20) value "Gifts".
000380     03  FILLER          pic x(20) value "Home".
000390     03  FILLER          pic x(20) value "Pets".
000400     03  FILLER          pic x(20) value "Fitness".
000410     03  FILLER          pic x(20) value "Transfer".
000420     03  FILLER          pic x(20) value "Income".
000430     03  FILLER          pic x(20) value "Uncategorized".
000440*
000450 01  BC-Category-Table redefines BC-Category-Literal.
000460     03  BC-Category-Entry
000470                         pic x(20) occurs 25
000480                                   indexed by BC-Cat-Idx.
000490*
000500* BC-Category-Entry (25) is always "Uncategorized" - the
000510* default category used by both the external mapper and
000520* the rule based categoriser when nothing else matches.
000530*
000540 01  BC-Default-Category  pic x(20) value "Uncategorized".

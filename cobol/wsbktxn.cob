000010*****************************************************
000020*                                                    *
000030*   Record Definitions For Bank Statement            *
000040*        Transactions (All Layouts)                  *
000050*                                                    *
000060*****************************************************
000070* One copybook carries the normalized transaction, the
000080* raw per-layout line views used while parsing STATEMENT-
000090* IN, the BC-Work record written/read between bc100 and
000100* bc200, and the anonymised output record.  Kept together
000110* because all four shapes describe the one transaction as
000120* it moves through the run.
000130*
000140* File size  BC-Txn-Record 149 bytes.
000150*             BC-Work-Record 90 bytes.
000160*             BC-Out-Record 37 bytes.
000170*
000180* 10/12/25 vbc - Created, layout A/B only.
000190* 19/12/25 vbc - Added Pocketbook (layout C) fields and
000200*                the raw-line REDEFINES for all 3 layouts.
000210* 07/01/26 vbc - Added BC-Work-Record for the pass1/pass2
000220*                hand-off file, queried by Dave at review.
000230* 18/02/26 vbc - Queried by Dave: the feed is delimited text
000240*                with variable-length amounts/descriptions, not
000250*                fixed columns - a short value left the next
000260*                field's REDEFINES slice reading garbage. Dropped
000270*                the positional REDEFINES of BC-Raw-Line for all
000280*                three layouts and made RAW-A/B/C independent
000290*                records, filled by bc100 via UNSTRING on the
000300*                comma delimiter, same as aa016-Read-One-Rule
000310*                already does against Rule-Record.
000320*
000330 01  BC-Txn-Record.
000340     03  TXN-Date            pic x(10).
000350     03  TXN-Description     pic x(40).
000360     03  TXN-Amount          pic s9(7)v99.
000370     03  TXN-Debit           pic 9(7)v99.
000380     03  TXN-Credit          pic 9(7)v99.
000390     03  TXN-Ext-Category    pic x(20).
000400     03  TXN-Ext-Subcat      pic x(25).
000410     03  TXN-Cardholder      pic x(20).
000420     03  FILLER              pic x(10).
000430*
000440* Raw-line working storage.  BC-Raw-Line holds the verbatim
000450* STATEMENT-IN record (line sequential, comma-delimited text -
000460* fields run to whatever length the value needs, not a fixed
000470* column width).  The three RAW-x records below are NOT
000480* REDEFINES of the line - bc100 fills them by UNSTRINGing
000490* BC-Raw-Line on the comma, one field at a time, the same way
000500* aa016-Read-One-Rule splits Rule-Record.
000510*
000520 01  BC-Raw-Line             pic x(200).
000530*
000540* Layout A - Amex.  Date,Amount,Description,Card Member.
000550*
000560 01  BC-Raw-Layout-A.
000570     03  RAW-A-Date          pic x(11).
000580     03  RAW-A-Amount        pic x(15).
000590     03  RAW-A-Description   pic x(60).
000600     03  RAW-A-Card-Member   pic x(20).
000610     03  FILLER              pic x(10).
000620*
000630* Layout B - CommBank.  Date,Amount,Description.
000640*
000650 01  BC-Raw-Layout-B.
000660     03  RAW-B-Date          pic x(11).
000670     03  RAW-B-Amount        pic x(15).
000680     03  RAW-B-Description   pic x(60).
000690     03  FILLER              pic x(10).
000700*
000710* Layout C - Pocketbook.  Transaction Date,Debit,Credit,
000720* Details,Category,Subcategory.
000730*
000740 01  BC-Raw-Layout-C.
000750     03  RAW-C-Trans-Date    pic x(11).
000760     03  RAW-C-Debit         pic x(15).
000770     03  RAW-C-Credit        pic x(15).
000780     03  RAW-C-Details       pic x(60).
000790     03  RAW-C-Category      pic x(20).
000800     03  RAW-C-Subcategory   pic x(25).
000810     03  FILLER              pic x(10).
000820*
000830* BC-Work-Record - the normalized, categorised transaction
000840* as handed from bc100 (pass 1) to bc200 (pass 2) on the
000850* Bc-Work intermediate file.  Description is carried this
000860* far only so zz080-Collect-Hints can pull its first word -
000870* it never reaches any output file.
000880*
000890 01  BC-Work-Record.
000900     03  WORK-Date           pic x(10).
000910     03  WORK-Amount         pic 9(7)v99.
000920     03  WORK-Category       pic x(20).
000930     03  WORK-Expense-Flag   pic x.
000940         88  WORK-Is-Expense       value "E".
000950         88  WORK-Is-Income        value "I".
000960     03  WORK-Description    pic x(40).
000970     03  FILLER              pic x(8).
000980*
000990* BC-Out-Record - written to Expenses-Out / Income-Out.
001000* No description, no cardholder - anonymised by design.
001010*
001020 01  BC-Out-Record.
001030     03  OUT-Date            pic x(10).
001040     03  FILLER              pic x.
001050     03  OUT-Amount          pic 9(7)v99.
001060     03  FILLER              pic x.
001070     03  OUT-Category        pic x(20).

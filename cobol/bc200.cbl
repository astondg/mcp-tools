000010*****************************************************************
000020*                                                               *
000030*        Bank Statement Categorisation - Pass 2                 *
000040*        Output Pass, Accumulators & Summary Report             *
000050*                                                               *
000060*****************************************************************
000070*
000080 identification          division.
000090*====================================
000100*
000110 program-id.         bc200.
000120*
000130 author.             V B Coen FBCS, FIDM, FIDPM.
000140*
000150 installation.       Applewood Computers.
000160*
000170 date-written.       14/12/1985.
000180*
000190 date-compiled.
000200*
000210 security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000220*                    Distributed under the GNU General Public License.
000230*                    See the file COPYING for details.
000240*
000250*    remarks.        Second pass of the bank categorisation job.
000260*                    Reads the normalised, already categorised
000270*                    Bc-Work file left behind by bc100, drops
000280*                    Transfer/Income rows when the operator has
000290*                    asked for them to be excluded, writes the
000300*                    anonymised Expenses-Out/Income-Out files
000310*                    and the optional Import-Out feed, and
000320*                    prints the end of run summary.
000330*
000340*    version.        1.00 of 14/12/1985 (py000 base).
000350*                    3.02 of 05/02/2026 (bc200 bank feed build).
000360*
000370* Changes:
000380* 14/12/85 vbc - Created as the payroll start of day screen.
000390* 29/01/09 vbc - Migration to Open Cobol/GnuCobol.
000400* 16/04/24 vbc - Copyright notice update superseding all previous.
000410* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000420* 19/01/26 vbc - Rebuilt as bc200 for the bank categorisation
000430*                job, req #BC-05 - reads Bc-Work, writes the
000440*                two anonymised output files and the summary.
000450* 26/01/26 vbc - Added the optional Import-Out writer and the
000460*                transfer/income exclusion switch off the
000470*                Control-In card.
000480* 02/02/26 vbc - Added zz080-Collect-Hints and the By Category
000490*                breakdown, requested by Sheila so uncategorised
000500*                merchants can be fed back into Rules-In.
000510* 07/02/26 vbc - Category breakdown sorted descending by count -
000520*                Dave found the unsorted list hard to read.
000530* 19/02/26 vbc - Desc-Idx/Csv-Cat-Len/Csv-Scan-Idx pulled out to
000540*                77's, same as the old maps scalar counters -
000550*                Gemma flagged the whole bc0xx set as missing
000560*                them after review.
000570*
000580*************************************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* This notice supersedes all prior copyright notices and was
000640* updated 2024-04-16.
000650*
000660* These files and programs are part of the Applewood Computers
000670* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000680* and later.
000690*
000700* This program is now free software; you can redistribute it
000710* and/or modify it under the terms of the GNU General Public
000720* License as published by the Free Software Foundation; version
000730* 3 and later, for PERSONAL USAGE ONLY, excluding Resale, Rental
000740* or Hire in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000790*
000800*************************************************************************
000810*
000820 environment             division.
000830*====================================
000840*
000850 configuration    section.
000860*
000870 special-names.
000880     c01 is top-of-form
000890     switch-1 is bc200-upsi-debug
000900         on status is bc200-debug-on
000910         off status is bc200-debug-off.
000920*
000930 input-output            section.
000940*------------------------------------
000950 file-control.
000960*
000970     select   Bc-Work       assign       "BKWORK"
000980                            organization  line sequential
000990                            status        WS-Work-Status.
001000*
001010     select   Control-In    assign       "CONTROLIN"
001020                            organization  line sequential
001030                            status        WS-Ctl-Status.
001040*
001050     select   Expenses-Out  assign       "EXPENSES"
001060                            organization  line sequential
001070                            status        WS-Exp-Status.
001080*
001090     select   Income-Out    assign       "INCOME"
001100                            organization  line sequential
001110                            status        WS-Inc-Status.
001120*
001130     select   Import-Out    assign       "IMPORTOUT"
001140                            organization  line sequential
001150                            status        WS-Imp-Status.
001160*
001170     select   Summary-Out   assign       "SUMMARY"
001180                            organization  line sequential
001190                            status        WS-Sum-Status.
001200*
001210 data                    division.
001220*====================================
001230*
001240 file section.
001250*--------------
001260*
001270 fd  Bc-Work.
001280 01  Bc-Work-Rec               pic x(90).
001290*
001300 fd  Control-In.
001310 01  Control-Record            pic x(80).
001320*
001330 fd  Expenses-Out.
001340 01  Exp-Out-Rec               pic x(37).
001350*
001360 fd  Income-Out.
001370 01  Inc-Out-Rec               pic x(37).
001380*
001390 fd  Import-Out.
001400 01  Imp-Out-Line              pic x(80).
001410*
001420 fd  Summary-Out.
001430 01  Sum-Out-Line              pic x(80).
001440*
001450 working-storage section.
001460*-----------------------
001470*
001480 01  WS-File-Status.
001490     03  WS-Work-Status        pic xx.
001500         88  WS-Work-Ok            value "00".
001510         88  WS-Work-Eof           value "10".
001520     03  WS-Ctl-Status         pic xx.
001530         88  WS-Ctl-Ok             value "00".
001540     03  WS-Exp-Status         pic xx.
001550         88  WS-Exp-Ok             value "00".
001560     03  WS-Inc-Status         pic xx.
001570         88  WS-Inc-Ok             value "00".
001580     03  WS-Imp-Status         pic xx.
001590         88  WS-Imp-Ok             value "00".
001600     03  WS-Sum-Status         pic xx.
001610         88  WS-Sum-Ok             value "00".
001620     03  FILLER                pic x(10).
001630*
001640 01  BC200-Counters.
001650     03  WS-Work-Recs-Read     pic 9(6)     comp.
001660     03  FILLER                pic x(10).
001670*
001680 copy  "wsbktxn.cob".
001690 copy  "wsbkcat.cob".
001700 copy  "wsbksum.cob".
001710 copy  "wsbkprm.cob".
001720*
001730* Local sort work table - a copy of the category name/count
001740* pairs, re-ordered descending by count for the By Category
001750* print, the live wsbkcat.cob/wsbksum.cob tables are left
001760* untouched.
001770*
001780 01  WS-Sort-Table.
001790     03  WS-Sort-Entry         occurs 25
001800                               indexed by WS-Sort-Idx
001810                                          WS-Sort-Idx2.
001820         05  WS-Sort-Name      pic x(20).
001830         05  WS-Sort-Count     pic 9(7)     comp.
001840*
001850 01  WS-Sort-Swap-Work.
001860     03  WS-Swap-Name          pic x(20).
001870     03  WS-Swap-Count         pic 9(7)     comp.
001880     03  FILLER                pic x(10).
001890*
001900 77  WS-Desc-Idx              pic 99       comp.
001910 77  WS-Csv-Cat-Len           pic 99       comp.
001920 77  WS-Csv-Scan-Idx          pic 99       comp.
001930*
001940 01  WS-Hint-Word-Work.
001950     03  WS-Hint-Word          pic x(15).
001960     03  WS-Hint-Len           pic 99       comp.
001970     03  WS-Hint-Dup-Sw        pic x.
001980         88  WS-Hint-Is-Dup        value "Y".
001990         88  WS-Hint-Not-Dup       value "N".
002000     03  FILLER                pic x(10).
002010*
002020 01  WS-Csv-Work.
002030     03  WS-Csv-Cat            pic x(20).
002040     03  WS-Amt-Edit           pic zzzzzz9.99.
002050     03  FILLER                pic x(10).
002060*
002070 linkage section.
002080*--------------
002090*
002100 procedure division.
002110*====================
002120*
002130 aa000-Main.
002140     perform  aa005-Read-Control-Card thru aa005-Read-Control-Card-Exit.
002150     perform  aa010-Open-Bc-Files.
002160     perform  aa050-Output-Pass thru aa050-Next-Record
002170              until WS-Work-Eof.
002180     perform  zz090-Print-Summary thru zz090-Print-Summary-Exit.
002190     close    Bc-Work
002200              Expenses-Out
002210              Income-Out
002220              Summary-Out.
002230     if       BC-PR1-Write-Import-File = "Y"
002240              close Import-Out.
002250     display  "BC200 - Work recs read           " WS-Work-Recs-Read.
002260     display  "BC200 - Expense recs written      " SUM-Expense-Count.
002270     display  "BC200 - Income recs written       " SUM-Income-Count.
002280     if       SUM-Excluded-Count > zero
002290              display "BC200 - Transfer/Income excluded "
002300                       SUM-Excluded-Count.
002310     goback.
002320*
002330*****************************************************
002340*  Optional operator control card - same layout the    *
002350*  bc100 pass reads, only the exclusion and import-file *
002360*  switches matter here.                               *
002370*****************************************************
002380*
002390 aa005-Read-Control-Card.
002400     move     "N" to BC-PR1-Exclude-Transfers.
002410     move     "N" to BC-PR1-Write-Import-File.
002420     open     input Control-In.
002430     if       not WS-Ctl-Ok
002440              go to aa005-Read-Control-Card-Exit.
002450     read     Control-In
002460              at end
002470                 go to aa005-No-Control-Record
002480     end-read.
002490     move     Control-Record (11:1) to BC-PR1-Exclude-Transfers.
002500     move     Control-Record (12:1) to BC-PR1-Write-Import-File.
002510 aa005-No-Control-Record.
002520     close    Control-In.
002530 aa005-Read-Control-Card-Exit.
002540     exit.
002550*
002560*****************************************************
002570*  Open files, zero the accumulators and the hint       *
002580*  table, write the Import-Out header if wanted.        *
002590*****************************************************
002600*
002610 aa010-Open-Bc-Files.
002620     move     zero to WS-Work-Recs-Read.
002630     move     zero to SUM-Expense-Count
002640                      SUM-Income-Count
002650                      SUM-Excluded-Count
002660                      SUM-Expense-Total
002670                      SUM-Income-Total.
002680     set      SUM-Cat-Idx to 1.
002690     perform  25 times
002700              move zero to SUM-Cat-Counts (SUM-Cat-Idx)
002710              set  SUM-Cat-Idx up by 1.
002720     move     zero to SUM-Hint-Count.
002730     move     spaces to BC-Hint-Table.
002740     move     zero to SUM-Hint-Count.
002750*
002760     open     input  Bc-Work.
002770     if       not WS-Work-Ok
002780              display "BC200 - Cannot open Bc-Work, status "
002790                       WS-Work-Status
002800              stop run.
002810     open     output Expenses-Out.
002820     open     output Income-Out.
002830     open     output Summary-Out.
002840     if       not WS-Exp-Ok or not WS-Inc-Ok or not WS-Sum-Ok
002850              display "BC200 - Cannot open an output file"
002860              stop run.
002870     if       BC-PR1-Write-Import-File = "Y"
002880              open output Import-Out
002890              move "date,amount,category" to Imp-Out-Line
002900              write Imp-Out-Line.
002910*
002920*****************************************************
002930*  One Bc-Work record per pass - collect the hint       *
002940*  first (spec counts it whatever the exclusion switch  *
002950*  says), then drop Transfer/Income when asked,         *
002960*  otherwise accumulate and write it out.               *
002970*****************************************************
002980*
002990 aa050-Output-Pass.
003000     perform  zz080-Collect-Hints thru zz080-Collect-Hints-Exit.
003010*
003020     if       BC-PR1-Exclude-Transfers = "Y" and
003030              (WORK-Category = "Transfer" or WORK-Category = "Income")
003040              add 1 to SUM-Excluded-Count
003050              go to aa050-Next-Record.
003060*
003070     perform  aa060-Accumulate-Category thru aa060-Accumulate-Category-Exit.
003080     perform  aa070-Write-Output-Rec thru aa070-Write-Output-Rec-Exit.
003090     if       BC-PR1-Write-Import-File = "Y" and WORK-Is-Expense
003100              perform aa090-Write-Import-Rec
003110                      thru aa090-Write-Import-Rec-Exit.
003120*
003130 aa050-Next-Record.
003140     read     Bc-Work
003150              at end
003160                 set WS-Work-Eof to true
003170     end-read.
003180     if       not WS-Work-Eof
003190              add 1 to WS-Work-Recs-Read
003200              move Bc-Work-Rec to BC-Work-Record.
003210*
003220*****************************************************
003230*  Bump the expense/income count+total and the one     *
003240*  category slot this row belongs to.                  *
003250*****************************************************
003260*
003270 aa060-Accumulate-Category.
003280     if       WORK-Is-Expense
003290              add 1 to SUM-Expense-Count
003300              add WORK-Amount to SUM-Expense-Total
003310     else
003320              add 1 to SUM-Income-Count
003330              add WORK-Amount to SUM-Income-Total.
003340*
003350     set      BC-Cat-Idx to 1.
003360     search   BC-Category-Entry
003370              at end
003380                 set BC-Cat-Idx to 25
003390              when BC-Category-Entry (BC-Cat-Idx) = WORK-Category
003400                 continue.
003410     add      1 to SUM-Cat-Counts (BC-Cat-Idx).
003420 aa060-Accumulate-Category-Exit.
003430     exit.
003440*
003450*****************************************************
003460*  Anonymised record out - no description, no           *
003470*  cardholder, per the privacy requirement.              *
003480*****************************************************
003490*
003500 aa070-Write-Output-Rec.
003510     move     WORK-Date     to OUT-Date.
003520     move     WORK-Amount   to OUT-Amount.
003530     move     WORK-Category to OUT-Category.
003540     if       WORK-Is-Expense
003550              write Exp-Out-Rec from BC-Out-Record
003560     else
003570              write Inc-Out-Rec from BC-Out-Record.
003580 aa070-Write-Output-Rec-Exit.
003590     exit.
003600*
003610*****************************************************
003620*  Comma delimited import row - category trimmed of     *
003630*  trailing spaces the long way round, STRING does      *
003640*  the actual concatenation.                            *
003650*****************************************************
003660*
003670 aa090-Write-Import-Rec.
003680     move     WORK-Category to WS-Csv-Cat.
003690     move     20 to WS-Csv-Scan-Idx.
003700     perform  aa090-Back-Up-Cat
003710              until WS-Csv-Scan-Idx = 0 or
003720                    WS-Csv-Cat (WS-Csv-Scan-Idx:1) not = space.
003730     move     WS-Csv-Scan-Idx to WS-Csv-Cat-Len.
003740     if       WS-Csv-Cat-Len = 0
003750              move 1 to WS-Csv-Cat-Len.
003760*
003770     move     WORK-Amount to WS-Amt-Edit.
003780     move     spaces to Imp-Out-Line.
003790     string   WORK-Date        delimited by size
003800              ","              delimited by size
003810              WS-Amt-Edit      delimited by size
003820              ","              delimited by size
003830              WS-Csv-Cat (1:WS-Csv-Cat-Len) delimited by size
003840              into Imp-Out-Line.
003850     write    Imp-Out-Line.
003860 aa090-Write-Import-Rec-Exit.
003870     exit.
003880*
003890 aa090-Back-Up-Cat.
003900     subtract 1 from WS-Csv-Scan-Idx.
003910*
003920*****************************************************
003930*  Uncategorised merchant hints - first word of the     *
003940*  description for every row still on the default       *
003950*  category, de-duplicated, capped at 20.               *
003960*****************************************************
003970*
003980 zz080-Collect-Hints.
003990     if       WORK-Category not = BC-Default-Category
004000              go to zz080-Collect-Hints-Exit.
004010*
004020     if       WORK-Description = spaces
004030              move "Unknown" to WS-Hint-Word
004040              go to zz080-Got-Hint-Word.
004050*
004060     set      WS-Desc-Idx to 1.
004070     perform  zz080-Scan-One-Char
004080              varying WS-Desc-Idx from 1 by 1
004090              until WS-Desc-Idx > 40 or
004100                    WORK-Description (WS-Desc-Idx:1) = space.
004110     compute  WS-Hint-Len = WS-Desc-Idx - 1.
004120     if       WS-Hint-Len > 15
004130              move 15 to WS-Hint-Len.
004140     if       WS-Hint-Len = 0
004150              move "Unknown" to WS-Hint-Word
004160              go to zz080-Got-Hint-Word.
004170     move     spaces to WS-Hint-Word.
004180     move     WORK-Description (1:WS-Hint-Len)
004190              to WS-Hint-Word (1:WS-Hint-Len).
004200*
004210 zz080-Got-Hint-Word.
004220     set      WS-Hint-Not-Dup to true.
004230     set      SUM-Hint-Idx to 1.
004240     perform  zz080-Check-One-Hint
004250              varying SUM-Hint-Idx from 1 by 1
004260              until SUM-Hint-Idx > SUM-Hint-Count or WS-Hint-Is-Dup.
004270     if       WS-Hint-Is-Dup
004280              go to zz080-Collect-Hints-Exit.
004290     if       SUM-Hint-Count not < 20
004300              go to zz080-Collect-Hints-Exit.
004310     add      1 to SUM-Hint-Count.
004320     set      SUM-Hint-Idx to SUM-Hint-Count.
004330     move     WS-Hint-Word to SUM-Hint-Entry (SUM-Hint-Idx).
004340 zz080-Collect-Hints-Exit.
004350     exit.
004360*
004370 zz080-Scan-One-Char.
004380     continue.
004390*
004400 zz080-Check-One-Hint.
004410     if       SUM-Hint-Entry (SUM-Hint-Idx) = WS-Hint-Word
004420              set WS-Hint-Is-Dup to true.
004430*
004440*****************************************************
004450*  Print the summary report - totals, then the          *
004460*  category breakdown and the hint list.                *
004470*****************************************************
004480*
004490 zz090-Print-Summary.
004500     move     "-----------------------------------------"
004510              to Sum-Out-Line.
004520     write    Sum-Out-Line.
004530     move     "Summary:" to Sum-Out-Line.
004540     write    Sum-Out-Line.
004550*
004560     move     SUM-Expense-Total to WS-Amt-Edit.
004570     move     spaces to Sum-Out-Line.
004580     string   "  Expenses: " delimited by size
004590              SUM-Expense-Count delimited by size
004600              " transactions, $" delimited by size
004610              WS-Amt-Edit delimited by size
004620              into Sum-Out-Line.
004630     write    Sum-Out-Line.
004640*
004650     move     SUM-Income-Total to WS-Amt-Edit.
004660     move     spaces to Sum-Out-Line.
004670     string   "  Income:   " delimited by size
004680              SUM-Income-Count delimited by size
004690              " transactions, $" delimited by size
004700              WS-Amt-Edit delimited by size
004710              into Sum-Out-Line.
004720     write    Sum-Out-Line.
004730*
004740     move     spaces to Sum-Out-Line.
004750     write    Sum-Out-Line.
004760     move     "By Category:" to Sum-Out-Line.
004770     write    Sum-Out-Line.
004780*
004790     perform  zz095-Print-By-Category thru zz095-Print-By-Category-Exit.
004800*
004810     move     spaces to Sum-Out-Line.
004820     write    Sum-Out-Line.
004830     if       SUM-Hint-Count > zero
004840              move "Uncategorized merchants (add to rules):"
004850                   to Sum-Out-Line
004860              write Sum-Out-Line
004870              perform zz098-Print-Hints thru zz098-Print-Hints-Exit.
004880 zz090-Print-Summary-Exit.
004890     exit.
004900*
004910*****************************************************
004920*  Copy the live category table into the sort work      *
004930*  area, selection-sort it descending by count, then     *
004940*  print every category with at least one transaction.  *
004950*****************************************************
004960*
004970 zz095-Print-By-Category.
004980     set      BC-Cat-Idx to 1.
004990     set      WS-Sort-Idx to 1.
005000     perform  25 times
005010              move BC-Category-Entry (BC-Cat-Idx)
005020                   to WS-Sort-Name (WS-Sort-Idx)
005030              move SUM-Cat-Counts (BC-Cat-Idx)
005040                   to WS-Sort-Count (WS-Sort-Idx)
005050              set  BC-Cat-Idx up by 1
005060              set  WS-Sort-Idx up by 1.
005070*
005080     set      WS-Sort-Idx to 1.
005090     perform  zz095-Sort-Outer
005100              varying WS-Sort-Idx from 1 by 1
005110              until WS-Sort-Idx > 24.
005120*
005130     set      WS-Sort-Idx to 1.
005140     perform  zz095-Print-One-Category thru zz095-Print-One-Category-Exit
005150              varying WS-Sort-Idx from 1 by 1
005160              until WS-Sort-Idx > 25.
005170 zz095-Print-By-Category-Exit.
005180     exit.
005190*
005200 zz095-Sort-Outer.
005210     set      WS-Sort-Idx2 to WS-Sort-Idx.
005220     set      WS-Sort-Idx2 up by 1.
005230     perform  zz095-Sort-Inner
005240              varying WS-Sort-Idx2 from WS-Sort-Idx2 by 1
005250              until WS-Sort-Idx2 > 25.
005260*
005270 zz095-Sort-Inner.
005280     if       WS-Sort-Count (WS-Sort-Idx2) > WS-Sort-Count (WS-Sort-Idx)
005290              move WS-Sort-Name (WS-Sort-Idx) to WS-Swap-Name
005300              move WS-Sort-Count (WS-Sort-Idx) to WS-Swap-Count
005310              move WS-Sort-Name (WS-Sort-Idx2) to WS-Sort-Name (WS-Sort-Idx)
005320              move WS-Sort-Count (WS-Sort-Idx2) to WS-Sort-Count (WS-Sort-Idx)
005330              move WS-Swap-Name to WS-Sort-Name (WS-Sort-Idx2)
005340              move WS-Swap-Count to WS-Sort-Count (WS-Sort-Idx2).
005350*
005360 zz095-Print-One-Category.
005370     if       WS-Sort-Count (WS-Sort-Idx) = zero
005380              go to zz095-Print-One-Category-Exit.
005390     move     spaces to Sum-Out-Line.
005400     move     20 to WS-Csv-Scan-Idx.
005410     move     WS-Sort-Name (WS-Sort-Idx) to WS-Csv-Cat.
005420     perform  aa090-Back-Up-Cat
005430              until WS-Csv-Scan-Idx = 0 or
005440                    WS-Csv-Cat (WS-Csv-Scan-Idx:1) not = space.
005450     move     WS-Csv-Scan-Idx to WS-Csv-Cat-Len.
005460     if       WS-Csv-Cat-Len = 0
005470              move 1 to WS-Csv-Cat-Len.
005480     string   "  " delimited by size
005490              WS-Csv-Cat (1:WS-Csv-Cat-Len) delimited by size
005500              ": " delimited by size
005510              WS-Sort-Count (WS-Sort-Idx) delimited by size
005520              into Sum-Out-Line.
005530     write    Sum-Out-Line.
005540 zz095-Print-One-Category-Exit.
005550     exit.
005560*
005570*****************************************************
005580*  Print the uncategorised-merchant hint list, in       *
005590*  the order the hints were first seen.                 *
005600*****************************************************
005610*
005620 zz098-Print-Hints.
005630     set      SUM-Hint-Idx to 1.
005640     perform  zz098-Print-One-Hint
005650              varying SUM-Hint-Idx from 1 by 1
005660              until SUM-Hint-Idx > SUM-Hint-Count.
005670 zz098-Print-Hints-Exit.
005680     exit.
005690*
005700 zz098-Print-One-Hint.
005710     move     spaces to Sum-Out-Line.
005720     string   "  - " delimited by size
005730              SUM-Hint-Entry (SUM-Hint-Idx) delimited by size
005740              into Sum-Out-Line.
005750     write    Sum-Out-Line.

000010*****************************************************************
000020*                                                               *
000030*           Rule Based Description Categoriser                 *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100 program-id.         bc030.
000110*
000120 author.             Cis Cobol Conversion By V B Coen FBCS,
000130*                    FIDM, FIDPM.
000140*
000150 installation.       Applewood Computers.
000160*
000170 date-written.       31/10/1982.
000180*
000190 date-compiled.
000200*
000210 security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000220*                    Distributed under the GNU General Public License.
000230*                    See the file COPYING for details.
000240*
000250*    remarks.        Holds the categorisation rule table in its
000260*                    own working-storage for the life of the run
000270*                    and matches a transaction description
000280*                    against it, first-rule-wins, falling to the
000290*                    default category when nothing matches.
000300*
000310*    version.        1.03 of 03/02/2002 (maps01 base).
000320*                    3.01 of 25/01/2026 (bc030 bank feed build).
000330*
000340* Changes:
000350* 31/10/82 vbc - Created as maps01, Pass-Word/Name encoder.
000360* 29/01/09 vbc - Migration to Open Cobol/GnuCobol.
000370* 08/04/18 vbc - 1.3.00 No longer used in O/S version.
000380* 16/04/24 vbc - Copyright notice update superseding all previous.
000390* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000400* 23/12/25 vbc - Rebuilt as bc030 for the bank categorisation
000410*                job, req #BC-03 - kept the table-search shape
000420*                of maps01 but matching substrings of a
000430*                transaction description instead of encoding
000440*                letters.
000450* 09/01/26 vbc - Added Load-Sw so bc100 can prime the rule
000460*                table from RULES-IN on the first call of the
000470*                run, one rule per call, before any real
000480*                categorisation calls are made.
000490* 17/01/26 vbc - Upper-casing of description/pattern written
000500*                out long hand, character by character against
000510*                the Ar1/Ar1-L tables from the old password
000520*                encoder - no Cobol intrinsic string functions
000530*                used, per Dave's standing instruction.
000540* 25/01/26 vbc - First-match-wins scan now captures the winning
000550*                index in a separate field before the search
000560*                index is advanced, so the category move always
000570*                picks up the right row.
000580* 19/02/26 vbc - Pulled Char-Idx/Char-Len/Match-Idx out of the
000590*                work group to 77's, same as the old maps01/
000600*                maps09 scalar counters - Gemma flagged the whole
000610*                bc0xx set as missing them after review.
000620*
000630*************************************************************************
000640*
000650* Copyright Notice.
000660* ****************
000670*
000680* This notice supersedes all prior copyright notices and was
000690* updated 2024-04-16.
000700*
000710* These files and programs are part of the Applewood Computers
000720* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000730* and later.
000740*
000750* This program is now free software; you can redistribute it
000760* and/or modify it under the terms of the GNU General Public
000770* License as published by the Free Software Foundation; version
000780* 3 and later, for PERSONAL USAGE ONLY, excluding Resale, Rental
000790* or Hire in any way.
000800*
000810* ACAS is distributed in the hope that it will be useful, but
000820* WITHOUT ANY WARRANTY; without even the implied warranty of
000830* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000840*
000850*************************************************************************
000860*
000870 environment             division.
000880*================================
000890*
000900 configuration    section.
000910*
000920 special-names.
000930     c01 is top-of-form
000940     switch-1 is bc030-upsi-debug
000950         on status is bc030-debug-on
000960         off status is bc030-debug-off.
000970*
000980 input-output            section.
000990*-------------------------------
001000*
001010 data                    division.
001020*================================
001030 working-storage section.
001040*-----------------------
001050*
001060* Upper/lower case tables, same layout as the old maps01
001070* password encoder - used here to fold a description or
001080* rule pattern to upper case one character at a time.
001090*
001100 01  WS-Case-Data.
001110     03  WS-Upper-Literal     pic x(26)
001120                              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001130     03  WS-Upper-Table redefines WS-Upper-Literal.
001140         05  WS-Upper-Char    pic x  occurs 26
001150                                      indexed by WS-Up-Idx.
001160     03  WS-Lower-Literal     pic x(26)
001170                              value "abcdefghijklmnopqrstuvwxyz".
001180     03  WS-Lower-Table redefines WS-Lower-Literal.
001190         05  WS-Lower-Char    pic x  occurs 26
001200                                      indexed by WS-Lo-Idx.
001210*
001220 77  WS-Char-Idx              pic 99       comp.
001230 77  WS-Char-Len              pic 99       comp.
001240 77  WS-Match-Idx             pic 9(4)     comp.
001250*
001260 01  BC030-Work-Fields.
001270     03  WS-Match-Sw          pic x.
001280         88  WS-Rule-Matched      value "Y".
001290         88  WS-Rule-Not-Matched  value "N".
001300     03  FILLER               pic x(10).
001310*
001320 01  WS-Desc-Upper            pic x(40).
001330 01  WS-Pattern-Upper         pic x(30).
001340*
001350* Substring scan work area - pattern is tested against the
001360* description, one direction only (pattern in description).
001370*
001380 01  WS-Rule-Scan-Work.
001390     03  WS-Rule-Len          pic 99       comp.
001400     03  WS-Desc-Len          pic 99       comp.
001410     03  WS-Scan-Max          pic 99       comp.
001420     03  WS-Scan-Pos          pic 99       comp.
001430     03  FILLER               pic x(10).
001440*
001450 copy  "wsbkrul.cob".
001460 copy  "wsbkcat.cob".
001470*
001480 linkage section.
001490*---------------
001500*
001510 copy  "wsbk030.cob".
001520*
001530 procedure division  using  BK030-Linkage.
001540*====================================
001550*
001560 bc030-Main.
001570     if       BK030-Load-Rules
001580              perform bc030-Load-One-Rule thru bc030-Load-One-Rule-Exit
001590              go to bc030-Main-Exit.
001600*
001610     perform  bc030-Categorise-Desc thru bc030-Categorise-Desc-Exit.
001620*
001630 bc030-Main-Exit.
001640     exit     program.
001650*
001660*****************************************************
001670*  Load a single rule row, sent over by bc100 one     *
001680*  call at a time while it reads RULES-IN, before any  *
001690*  real transaction is categorised.                   *
001700*****************************************************
001710*
001720 bc030-Load-One-Rule.
001730     if       BC-Rule-Count >= 200
001740              go to bc030-Load-One-Rule-Exit.
001750     add      1  to BC-Rule-Count.
001760     set      BC-Rule-Idx to BC-Rule-Count.
001770     move     BK030-Description to WS-Pattern-Upper.
001780     move     30 to WS-Char-Len.
001790     perform  bc030-Upper-Pattern-Buf.
001800     move     WS-Pattern-Upper to BC-Rule-Pattern(BC-Rule-Idx).
001810     move     BK030-Category   to BC-Rule-Category(BC-Rule-Idx).
001820 bc030-Load-One-Rule-Exit.
001830     exit.
001840*
001850*****************************************************
001860*  Categorise one transaction description - fold to   *
001870*  upper case, then scan the rule table in its loaded  *
001880*  order, first substring match wins.                 *
001890*****************************************************
001900*
001910 bc030-Categorise-Desc.
001920     move     BK030-Description to WS-Desc-Upper.
001930     move     40 to WS-Char-Len.
001940     perform  bc030-Upper-Desc-Buf.
001950     set      WS-Rule-Not-Matched to true.
001960*
001970     if       BC-Rule-Count = 0
001980              go to bc030-No-Match.
001990*
002000     set      BC-Rule-Idx to 1.
002010     perform  bc030-Try-Rule thru bc030-Try-Rule-Exit
002020              varying BC-Rule-Idx from 1 by 1
002030              until BC-Rule-Idx > BC-Rule-Count
002040                 or WS-Rule-Matched.
002050*
002060     if       WS-Rule-Matched
002070              move BC-Rule-Category(WS-Match-Idx)
002080                   to BK030-Category
002090              go to bc030-Categorise-Desc-Exit.
002100*
002110 bc030-No-Match.
002120     move     BC-Default-Category to BK030-Category.
002130*
002140 bc030-Categorise-Desc-Exit.
002150     exit.
002160*
002170*****************************************************
002180*  One rule test - pattern is a substring of the       *
002190*  description?  Captures the winning index before the *
002200*  varying clause moves BC-Rule-Idx on to the next row. *
002210*****************************************************
002220*
002230 bc030-Try-Rule.
002240     move     BC-Rule-Pattern(BC-Rule-Idx) to WS-Pattern-Upper.
002250     perform  bc030-Calc-Rule-Len.
002260     perform  bc030-Calc-Desc-Len.
002270     if       WS-Rule-Len = 0 or WS-Rule-Len > WS-Desc-Len
002280              go to bc030-Try-Rule-Exit.
002290     compute  WS-Scan-Max = WS-Desc-Len - WS-Rule-Len + 1.
002300     perform  bc030-Try-Rule-Position
002310              varying WS-Scan-Pos from 1 by 1
002320              until WS-Scan-Pos > WS-Scan-Max or WS-Rule-Matched.
002330     if       WS-Rule-Matched
002340              set WS-Match-Idx to BC-Rule-Idx.
002350 bc030-Try-Rule-Exit.
002360     exit.
002370*
002380 bc030-Try-Rule-Position.
002390     if       WS-Desc-Upper(WS-Scan-Pos:WS-Rule-Len)
002400                 = WS-Pattern-Upper(1:WS-Rule-Len)
002410              set WS-Rule-Matched to true.
002420*
002430*****************************************************
002440*  Length-of helpers - trim trailing spaces by         *
002450*  scanning back from the end of the buffer.           *
002460*****************************************************
002470*
002480 bc030-Calc-Rule-Len.
002490     move     30 to WS-Scan-Pos.
002500     perform  bc030-Back-Up-Rule
002510              until WS-Scan-Pos = 0 or
002520                    WS-Pattern-Upper(WS-Scan-Pos:1) not = space.
002530     move     WS-Scan-Pos to WS-Rule-Len.
002540*
002550 bc030-Back-Up-Rule.
002560     subtract 1 from WS-Scan-Pos.
002570*
002580 bc030-Calc-Desc-Len.
002590     move     40 to WS-Scan-Pos.
002600     perform  bc030-Back-Up-Desc
002610              until WS-Scan-Pos = 0 or
002620                    WS-Desc-Upper(WS-Scan-Pos:1) not = space.
002630     move     WS-Scan-Pos to WS-Desc-Len.
002640*
002650 bc030-Back-Up-Desc.
002660     subtract 1 from WS-Scan-Pos.
002670*
002680*****************************************************
002690*  Upper-case a buffer, one character at a time,       *
002700*  against the Ar1/Ar1-L style tables above - no        *
002710*  intrinsic string functions used.                    *
002720*****************************************************
002730*
002740 bc030-Upper-Desc-Buf.
002750     set      WS-Char-Idx to 1.
002760     perform  bc030-Upper-Desc-Char thru bc030-Upper-Desc-Char-Exit
002770              varying WS-Char-Idx from 1 by 1
002780              until WS-Char-Idx > WS-Char-Len.
002790*
002800 bc030-Upper-Desc-Char.
002810     set      WS-Lo-Idx to 1.
002820     search   WS-Lower-Table
002830              at end go to bc030-Upper-Desc-Char-Exit
002840              when WS-Lower-Char(WS-Lo-Idx)
002850                      = WS-Desc-Upper(WS-Char-Idx:1)
002860                   move WS-Upper-Char(WS-Lo-Idx)
002870                        to WS-Desc-Upper(WS-Char-Idx:1).
002880 bc030-Upper-Desc-Char-Exit.
002890     exit.
002900*
002910 bc030-Upper-Pattern-Buf.
002920     set      WS-Char-Idx to 1.
002930     perform  bc030-Upper-Pattern-Char thru bc030-Upper-Pattern-Char-Exit
002940              varying WS-Char-Idx from 1 by 1
002950              until WS-Char-Idx > WS-Char-Len.
002960*
002970 bc030-Upper-Pattern-Char.
002980     set      WS-Lo-Idx to 1.
002990     search   WS-Lower-Table
003000              at end go to bc030-Upper-Pattern-Char-Exit
003010              when WS-Lower-Char(WS-Lo-Idx)
003020                      = WS-Pattern-Upper(WS-Char-Idx:1)
003030                   move WS-Upper-Char(WS-Lo-Idx)
003040                        to WS-Pattern-Upper(WS-Char-Idx:1).
003050 bc030-Upper-Pattern-Char-Exit.
003060     exit.

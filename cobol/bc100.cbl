000010*****************************************************************
000020*                                                               *
000030*        Bank Statement Categorisation - Pass 1                 *
000040*        Format Detection & Transaction Normalisation           *
000050*                                                               *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.         bc100.
000120*
000130 author.             V B Coen FBCS, FIDM, FIDPM.
000140*
000150 installation.       Applewood Computers.
000160*
000170 date-written.       10/12/1985.
000180*
000190 date-compiled.
000200*
000210 security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000220*                    Distributed under the GNU General Public License.
000230*                    See the file COPYING for details.
000240*
000250*    remarks.        Reads Statement-In, works out which of the
000260*                    three known feed layouts it is (Amex, CommBank
000270*                    or Pocketbook), normalises every data row into
000280*                    a common work record and writes it to the
000290*                    Bc-Work intermediate file for bc200 to turn
000300*                    into output. Loads the Rules-In pattern table
000310*                    into bc030 before the first real transaction
000320*                    is seen.
000330*
000340*    version.        1.00 of 10/12/1985 (build-cbasic base).
000350*                    3.02 of 29/01/2026 (bc100 bank feed build).
000360*
000370*    called modules. bc010. (date normaliser)
000380*                    bc020. (external category mapper)
000390*                    bc030. (rule based categoriser, also loader)
000400*
000410* Changes:
000420* 10/12/85 vbc - Created as a line-driven file copy/merge utility.
000430* 29/01/09 vbc - Migration to Open Cobol/GnuCobol.
000440* 16/04/24 vbc - Copyright notice update superseding all previous.
000450* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000460* 01/12/25 vbc - Rebuilt as bc100 for the bank categorisation job,
000470*                req #BC-04 from Dave - reads Statement-In, writes
000480*                Bc-Work for the second pass.
000490* 09/01/26 vbc - Added aa015-Load-Rules, priming bc030's table
000500*                from Rules-In before any Statement-In record is
000510*                processed - missing Rules-In is not fatal, just
000520*                a warning, run continues with zero rules.
000530* 16/01/26 vbc - Layout auto-detect off the header row per spec
000540*                from Dave (Card Member / Transaction Date+Debit /
000550*                Date+Amount) - operator override via a Control-In
000560*                card still takes priority.
000570* 24/01/26 vbc - Added $ and , stripping before amount conversion,
000580*                skip with warning on bad amount - Pocketbook
000590*                export sometimes carries both.
000600* 02/02/26 vbc - Category assignment split out to aa055, so Layout
000610*                C can fall back from the external mapper to the
000620*                rule based categoriser in one place.
000630* 10/02/26 vbc - Added Control-In card (optional) carrying the
000640*                layout override and the rules-used switch - see
000650*                wsbkprm.cob.
000660* 17/02/26 vbc - Queried by Dave: Pocketbook dates were being
000670*                truncated to 10 chars before bc010 ever saw them -
000680*                RAW-C-Trans-Date is 11 bytes, was moved straight
000690*                to TXN-Date (10 bytes). Now carried in a new
000700*                11-byte WS-Raw-Date-Work field through all three
000710*                parse paragraphs to the bc010 call - TXN-Date
000720*                only ever takes bc010's normalised output now.
000730* 17/02/26 vbc - Header/field-name tally in aa020 was case
000740*                sensitive, missed lower-case column headings.
000750*                Added WS-Hdr-Case-Data (same fold-table idea as
000760*                bc030's description fold) and aa022-Fold-Header-
000770*                Upper to fold the header to upper case first.
000780* 18/02/26 vbc - Queried by Sheila: a Pocketbook run logged a
000790*                bogus "Bad amount/debit skipped" warning against
000800*                the column-heading row itself - aa020-Detect-
000810*                Layout read the header but never read the first
000820*                real data row, so it fell straight into aa030.
000830*                Added aa024-Read-First-Data-Row, performed off
000840*                both the override path and the auto-detect
000850*                fall-through before aa030's loop starts.
000860* 19/02/26 vbc - Second review pass. (1) BK010-Primary-Fmt was
000870*                never set before the call to bc010 - Layout C's
000880*                "DD Mon YYYY" dates were passing straight through
000890*                unconverted since bc010-Format-Mon was never
000900*                reached. Now set per layout (U for A/B, N for C)
000910*                in aa030 just ahead of the call. (2) RAW-A/B/C
000920*                in wsbktxn.cob were fixed-column REDEFINES of
000930*                BC-Raw-Line, but the feed is delimited text with
000940*                variable field widths - a short Amount or
000950*                Description threw every following field out of
000960*                step. Each parse paragraph now UNSTRINGs
000970*                BC-Raw-Line on the comma into its own RAW-x
000980*                record first, same technique as aa016-Read-One-
000990*                Rule already used against Rule-Record.
001000* 19/02/26 vbc - Third review pass: Hdr-Char-Idx and the two Amt
001010*                scan subscripts pulled out to 77's, same as the
001020*                old maps scalar counters - this set had dropped
001030*                the convention entirely.
001040*
001050*************************************************************************
001060*
001070* Copyright Notice.
001080* ****************
001090*
001100* This notice supersedes all prior copyright notices and was
001110* updated 2024-04-16.
001120*
001130* These files and programs are part of the Applewood Computers
001140* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
001150* and later.
001160*
001170* This program is now free software; you can redistribute it
001180* and/or modify it under the terms of the GNU General Public
001190* License as published by the Free Software Foundation; version
001200* 3 and later, for PERSONAL USAGE ONLY, excluding Resale, Rental
001210* or Hire in any way.
001220*
001230* ACAS is distributed in the hope that it will be useful, but
001240* WITHOUT ANY WARRANTY; without even the implied warranty of
001250* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001260*
001270*************************************************************************
001280*
001290 environment             division.
001300*================================
001310*
001320 configuration    section.
001330*
001340 special-names.
001350     c01 is top-of-form
001360     switch-1 is bc100-upsi-debug
001370         on status is bc100-debug-on
001380         off status is bc100-debug-off.
001390*
001400 input-output            section.
001410*-------------------------------
001420 file-control.
001430*
001440     select   Statement-In  assign       "STATEMEN"
001450                            organization  line sequential
001460                            status        WS-Stmt-Status.
001470*
001480     select   Rules-In      assign       "RULESIN"
001490                            organization  line sequential
001500                            status        WS-Rules-Status.
001510*
001520     select   Control-In    assign       "CONTROLIN"
001530                            organization  line sequential
001540                            status        WS-Ctl-Status.
001550*
001560     select   Bc-Work       assign       "BKWORK"
001570                            organization  line sequential
001580                            status        WS-Work-Status.
001590*
001600 data                    division.
001610*================================
001620*
001630 file section.
001640*--------------
001650*
001660 fd  Statement-In.
001670 01  Stmt-Record              pic x(200).
001680*
001690 fd  Rules-In.
001700 01  Rule-Record               pic x(50).
001710*
001720 fd  Control-In.
001730 01  Control-Record            pic x(80).
001740*
001750 fd  Bc-Work.
001760 01  Bc-Work-Rec               pic x(90).
001770*
001780 working-storage section.
001790*-----------------------
001800*
001810 01  WS-File-Status.
001820     03  WS-Stmt-Status        pic xx.
001830         88  WS-Stmt-Ok            value "00".
001840         88  WS-Stmt-Eof           value "10".
001850     03  WS-Rules-Status       pic xx.
001860         88  WS-Rules-Ok           value "00".
001870         88  WS-Rules-Eof          value "10".
001880         88  WS-Rules-Not-Found    value "35".
001890     03  WS-Ctl-Status         pic xx.
001900         88  WS-Ctl-Ok             value "00".
001910         88  WS-Ctl-Not-Found      value "35".
001920     03  WS-Work-Status        pic xx.
001930         88  WS-Work-Ok            value "00".
001940     03  FILLER                pic x(10).
001950*
001960 01  BC100-Counters.
001970     03  WS-Rule-Recs-Read     pic 9(4)     comp.
001980     03  WS-Stmt-Recs-Read     pic 9(6)     comp.
001990     03  WS-Stmt-Recs-Wrote    pic 9(6)     comp.
002000     03  WS-Stmt-Recs-Skipped  pic 9(6)     comp.
002010     03  FILLER                pic x(10).
002020*
002030 01  BC100-Layout-Sw          pic x.
002040     88  BC100-Layout-A           value "A".
002050     88  BC100-Layout-B           value "B".
002060     88  BC100-Layout-C           value "C".
002070     88  BC100-Layout-Unknown     value "U".
002080*
002090 01  WS-Header-Tally.
002100     03  WS-Tally-Card-Member  pic 99       comp.
002110     03  WS-Tally-Trans-Date   pic 99       comp.
002120     03  WS-Tally-Debit        pic 99       comp.
002130     03  WS-Tally-Date         pic 99       comp.
002140     03  WS-Tally-Amount       pic 99       comp.
002150     03  FILLER                pic x(10).
002160*
002170* Upper/lower tables - same idea as bc030's description fold -
002180* used to fold the header record to upper case before the
002190* layout tally, so a feed with lower-case column names is not
002200* mistaken for an unrecognised layout.  Queried by Sheila,
002210* the Pocketbook export sometimes comes through all lower.
002220*
002230 01  WS-Hdr-Case-Data.
002240     03  WS-Hdr-Upper-Literal  pic x(26)
002250                               value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002260     03  WS-Hdr-Upper-Table redefines WS-Hdr-Upper-Literal.
002270         05  WS-Hdr-Upper-Char pic x  occurs 26
002280                                       indexed by WS-Hdr-Up-Idx.
002290     03  WS-Hdr-Lower-Literal  pic x(26)
002300                               value "abcdefghijklmnopqrstuvwxyz".
002310     03  WS-Hdr-Lower-Table redefines WS-Hdr-Lower-Literal.
002320         05  WS-Hdr-Lower-Char pic x  occurs 26
002330                                       indexed by WS-Hdr-Lo-Idx.
002340*
002350 77  WS-Hdr-Char-Idx          pic 999      comp.
002360*
002370 01  WS-Hdr-Fold-Work.
002380     03  WS-Hdr-Upper-Line     pic x(200).
002390     03  FILLER                pic x(10).
002400*
002410 copy  "wsbktxn.cob".
002420 copy  "wsbkprm.cob".
002430*
002440* Amount clean-up work area - strips $ and , from a raw
002450* display amount, splits on the decimal point and rebuilds
002460* a signed numeric value the long way round, same idea as
002470* the old tax tables' percentage-to-pennies conversion.
002480*
002490 77  WS-Amt-Raw-Idx           pic 99       comp.
002500 77  WS-Amt-Clean-Idx         pic 99       comp.
002510*
002520 01  WS-Amt-Parse-Work.
002530     03  WS-Amt-Raw            pic x(15).
002540     03  WS-Amt-Clean          pic x(15).
002550     03  WS-Amt-Whole-Txt      pic x(10).
002560     03  WS-Amt-Frac-Txt       pic x(4).
002570     03  WS-Amt-Split-Ptr      pic 99       comp.
002580     03  WS-Amt-Whole-Num      pic 9(7).
002590     03  WS-Amt-Frac-Num       pic 99.
002600     03  WS-Amt-Numeric        pic s9(7)v99.
002610     03  WS-Amt-Sign-Sw        pic x.
002620         88  WS-Amt-Negative       value "-".
002630         88  WS-Amt-Not-Negative   value " ".
002640     03  WS-Amt-Bad-Sw         pic x.
002650         88  WS-Amt-Is-Bad         value "Y".
002660         88  WS-Amt-Is-Ok          value "N".
002670     03  FILLER                pic x(10).
002680*
002690 01  WS-Category-Work.
002700     03  WS-Ext-Category       pic x(20).
002710     03  WS-Ext-Subcat         pic x(25).
002720     03  WS-Rec-Is-Expense-Sw  pic x.
002730         88  WS-Rec-Is-Expense     value "E".
002740         88  WS-Rec-Is-Income      value "I".
002750     03  WS-Rec-Skip-Sw        pic x.
002760         88  WS-Rec-Skip           value "Y".
002770         88  WS-Rec-Keep           value "N".
002780*                   holds the raw date from whichever layout
002790*                   is in play - 11 bytes wide because the
002800*                   Pocketbook "11 Dec 2025" style date is
002810*                   one byte longer than TXN-Date itself -
002820*                   queried by Dave after the 09/02 incident.
002830     03  WS-Raw-Date-Work      pic x(11).
002840     03  FILLER                pic x(09).
002850*
002860 linkage section.
002870*---------------
002880*
002890 copy  "wsbk010.cob".
002900 copy  "wsbk020.cob".
002910 copy  "wsbk030.cob".
002920*
002930 procedure division.
002940*===================
002950*
002960 aa000-Main.
002970     perform  aa005-Read-Control-Card thru aa005-Read-Control-Card-Exit.
002980     perform  aa010-Open-Bc-Files.
002990     perform  aa015-Load-Rules thru aa015-Load-Rules-Exit.
003000     perform  aa020-Detect-Layout thru aa020-Detect-Layout-Exit.
003010     perform  aa030-Process-Statement thru aa030-Next-Record
003020              until WS-Stmt-Eof.
003030     close    Statement-In
003040              Bc-Work.
003050     display  "BC100 - Statement recs read    " WS-Stmt-Recs-Read.
003060     display  "BC100 - Work recs written       " WS-Stmt-Recs-Wrote.
003070     display  "BC100 - Statement recs skipped  " WS-Stmt-Recs-Skipped.
003080     goback.
003090*
003100*****************************************************
003110*  Optional operator control card - layout override    *
003120*  (cols 1-10), exclude-transfers (11), write-import    *
003130*  (12) and rules-used (13).  Absent card = all         *
003140*  defaults (auto-detect, no exclusion, no import file, *
003150*  rules used normally).                               *
003160*****************************************************
003170*
003180 aa005-Read-Control-Card.
003190     move     spaces to BC-PR1-Layout-Override.
003200     move     "N"    to BC-PR1-Exclude-Transfers.
003210     move     "N"    to BC-PR1-Write-Import-File.
003220     move     "Y"    to BC-PR1-Rules-Used.
003230*
003240     open     input Control-In.
003250     if       not WS-Ctl-Ok
003260              go to aa005-Read-Control-Card-Exit.
003270*
003280     read     Control-In
003290              at end
003300                 go to aa005-No-Control-Record
003310     end-read.
003320     move     Control-Record (1:10) to BC-PR1-Layout-Override.
003330     move     Control-Record (11:1) to BC-PR1-Exclude-Transfers.
003340     move     Control-Record (12:1) to BC-PR1-Write-Import-File.
003350     move     Control-Record (13:1) to BC-PR1-Rules-Used.
003360 aa005-No-Control-Record.
003370     close    Control-In.
003380 aa005-Read-Control-Card-Exit.
003390     exit.
003400*
003410*****************************************************
003420*  Open input/output files; fatal if Statement-In      *
003430*  cannot be opened, Rules-In absence is not fatal.     *
003440*****************************************************
003450*
003460 aa010-Open-Bc-Files.
003470     move     zero  to WS-Rule-Recs-Read
003480                       WS-Stmt-Recs-Read
003490                       WS-Stmt-Recs-Wrote
003500                       WS-Stmt-Recs-Skipped.
003510     open     input  Statement-In.
003520     if       not WS-Stmt-Ok
003530              display "BC100 - Cannot open Statement-In, status "
003540                       WS-Stmt-Status
003550              stop run.
003560     open     output Bc-Work.
003570     if       not WS-Work-Ok
003580              display "BC100 - Cannot open Bc-Work, status "
003590                       WS-Work-Status
003600              stop run.
003610*
003620*****************************************************
003630*  Prime bc030's rule table one row at a time. Rules-  *
003640*  In absent or empty is only a warning - run carries  *
003650*  on with zero rules and everything falls to the      *
003660*  default category.                                  *
003670*****************************************************
003680*
003690 aa015-Load-Rules.
003700     if       BC-PR1-Rules-Used = "N"
003710              display "BC100 - Rules table disabled by Control-In card"
003720              go to aa015-Load-Rules-Exit.
003730*
003740     open     input Rules-In.
003750     if       WS-Rules-Not-Found or not WS-Rules-Ok
003760              display "BC100 - Rules-In not found, continuing with "
003770                       "zero rules"
003780              go to aa015-Load-Rules-Exit.
003790*
003800     perform  aa016-Read-One-Rule thru aa016-Read-One-Rule-Exit
003810              until WS-Rules-Eof.
003820     close    Rules-In.
003830     display  "BC100 - Rules loaded            " WS-Rule-Recs-Read.
003840 aa015-Load-Rules-Exit.
003850     exit.
003860*
003870 aa016-Read-One-Rule.
003880     read     Rules-In
003890              at end
003900                 set WS-Rules-Eof to true
003910                 go to aa016-Read-One-Rule-Exit
003920     end-read.
003930     move     1 to WS-Amt-Split-Ptr.
003940     unstring Rule-Record delimited by ","
003950              into BK030-Description, BK030-Category
003960              pointer WS-Amt-Split-Ptr.
003970     set      BK030-Load-Rules to true.
003980     call     "bc030" using BK030-Linkage.
003990     add      1  to WS-Rule-Recs-Read.
004000 aa016-Read-One-Rule-Exit.
004010     exit.
004020*
004030*****************************************************
004040*  Read the header record and decide the layout,       *
004050*  unless the operator has already fixed it via         *
004060*  the Control-In card.                                *
004070*****************************************************
004080*
004090 aa020-Detect-Layout.
004100     set      BC100-Layout-Unknown to true.
004110     if       BC-PR1-Layout-Override = "AMEX"
004120              set BC100-Layout-A to true
004130     else if  BC-PR1-Layout-Override = "COMMBANK"
004140              set BC100-Layout-B to true
004150     else if  BC-PR1-Layout-Override = "POCKETBOOK"
004160              set BC100-Layout-C to true
004170     else if  BC-PR1-Layout-Override not = spaces
004180              display "BC100 - Unknown layout override '"
004190                       BC-PR1-Layout-Override "' - aborting"
004200              close Statement-In Bc-Work
004210              stop run.
004220*
004230     read     Statement-In
004240              at end
004250                 set WS-Stmt-Eof to true
004260                 go to aa020-Detect-Layout-Exit
004270     end-read.
004280     add      1 to WS-Stmt-Recs-Read.
004290*
004300     if       not BC100-Layout-Unknown
004310              go to aa024-Read-First-Data-Row.
004320*
004330     move     zero to WS-Tally-Card-Member
004340                      WS-Tally-Trans-Date
004350                      WS-Tally-Debit
004360                      WS-Tally-Date
004370                      WS-Tally-Amount.
004380     perform   aa022-Fold-Header-Upper thru aa022-Fold-Header-Upper-Exit.
004390     inspect  WS-Hdr-Upper-Line tallying
004400              WS-Tally-Card-Member for all "CARD MEMBER"
004410              WS-Tally-Trans-Date  for all "TRANSACTION DATE"
004420              WS-Tally-Debit       for all "DEBIT"
004430              WS-Tally-Date        for all "DATE"
004440              WS-Tally-Amount      for all "AMOUNT".
004450*
004460     if       WS-Tally-Card-Member > zero
004470              set BC100-Layout-A to true
004480     else if  WS-Tally-Trans-Date > zero and WS-Tally-Debit > zero
004490              set BC100-Layout-C to true
004500     else if  WS-Tally-Date > zero and WS-Tally-Amount > zero
004510              set BC100-Layout-B to true
004520     else
004530              display "BC100 - Cannot detect statement layout "
004540                       "from header - aborting"
004550              close Statement-In Bc-Work
004560              stop run.
004570     display  "BC100 - Detected layout " BC100-Layout-Sw.
004580*
004590*****************************************************
004600*  Header line is spent - read the first real data     *
004610*  row before falling into the main processing loop,    *
004620*  so aa030 never parses the header as a transaction.    *
004630*  Missed by the first cut of this program, caught by    *
004640*  Dave when the Pocketbook run showed a bogus "skipped" *
004650*  warning against the column-heading row.               *
004660*****************************************************
004670*
004680 aa024-Read-First-Data-Row.
004690     read     Statement-In
004700              at end
004710                 set WS-Stmt-Eof to true
004720     end-read.
004730     if       not WS-Stmt-Eof
004740              add 1 to WS-Stmt-Recs-Read.
004750 aa020-Detect-Layout-Exit.
004760     exit.
004770*
004780*****************************************************
004790*  Fold the header record to upper case, one byte at   *
004800*  a time, before the layout tally - lets a feed with   *
004810*  lower-case column names still be recognised.         *
004820*****************************************************
004830*
004840 aa022-Fold-Header-Upper.
004850     move     Stmt-Record to WS-Hdr-Upper-Line.
004860     set      WS-Hdr-Char-Idx to 1.
004870     perform  aa022-Fold-One-Char thru aa022-Fold-One-Char-Exit
004880              varying WS-Hdr-Char-Idx from 1 by 1
004890              until WS-Hdr-Char-Idx > 200.
004900 aa022-Fold-Header-Upper-Exit.
004910     exit.
004920*
004930 aa022-Fold-One-Char.
004940     set      WS-Hdr-Lo-Idx to 1.
004950     search   WS-Hdr-Lower-Table
004960              at end go to aa022-Fold-One-Char-Exit
004970              when WS-Hdr-Lower-Char (WS-Hdr-Lo-Idx)
004980                      = WS-Hdr-Upper-Line (WS-Hdr-Char-Idx:1)
004990                   move WS-Hdr-Upper-Char (WS-Hdr-Lo-Idx)
005000                        to WS-Hdr-Upper-Line (WS-Hdr-Char-Idx:1).
005010 aa022-Fold-One-Char-Exit.
005020     exit.
005030*
005040*****************************************************
005050*  One data row per pass - parse per layout, normalise *
005060*  date/amount, assign category, write to Bc-Work.      *
005070*****************************************************
005080*
005090 aa030-Process-Statement.
005100     set      WS-Rec-Keep to true.
005110     move     spaces to BC-Raw-Line.
005120     move     Stmt-Record to BC-Raw-Line.
005130     move     spaces to BC-Txn-Record.
005140     move     spaces to WS-Ext-Category
005150                       WS-Ext-Subcat.
005160*
005170     if       BC100-Layout-A
005180              perform bc100-Parse-Layout-A thru bc100-Parse-Layout-A-Exit
005190     else if  BC100-Layout-B
005200              perform bc100-Parse-Layout-B thru bc100-Parse-Layout-B-Exit
005210     else
005220              perform bc100-Parse-Layout-C thru bc100-Parse-Layout-C-Exit.
005230*
005240     if       WS-Rec-Skip
005250              add 1 to WS-Stmt-Recs-Skipped
005260              go to aa030-Next-Record.
005270*
005280     if       BC100-Layout-C
005290              set  BK010-Fmt-Mon to true
005300     else
005310              set  BK010-Fmt-Uk  to true
005320     end-if.
005330     move     WS-Raw-Date-Work to BK010-Raw-Date.
005340     call     "bc010" using BK010-Linkage.
005350     move     BK010-Out-Date to TXN-Date.
005360*
005370     perform  aa055-Assign-Category thru aa055-Assign-Category-Exit.
005380*
005390     move     TXN-Date          to WORK-Date.
005400     move     TXN-Amount        to WORK-Amount.
005410     move     TXN-Description   to WORK-Description.
005420     if       WS-Rec-Is-Expense
005430              set WORK-Is-Expense to true
005440     else
005450              set WORK-Is-Income to true.
005460*
005470     write    Bc-Work-Rec from BC-Work-Record.
005480     add      1 to WS-Stmt-Recs-Wrote.
005490*
005500 aa030-Next-Record.
005510     read     Statement-In
005520              at end
005530                 set WS-Stmt-Eof to true
005540     end-read.
005550     if       not WS-Stmt-Eof
005560              add 1 to WS-Stmt-Recs-Read.
005570*
005580*****************************************************
005590*  Layout A - Amex.  Date,Amount,Description,Card      *
005600*  Member.  Amount sign decides expense/income.         *
005610*****************************************************
005620*
005630 bc100-Parse-Layout-A.
005640     move     spaces to BC-Raw-Layout-A.
005650     unstring BC-Raw-Line delimited by ","
005660              into RAW-A-Date, RAW-A-Amount, RAW-A-Description,
005670                   RAW-A-Card-Member.
005680     move     spaces              to WS-Raw-Date-Work.
005690     move     RAW-A-Date          to WS-Raw-Date-Work.
005700     move     RAW-A-Description   to TXN-Description.
005710     move     RAW-A-Card-Member   to TXN-Cardholder.
005720     move     RAW-A-Amount        to WS-Amt-Raw.
005730     perform  bc100-Clean-Amount thru bc100-Clean-Amount-Exit.
005740     if       WS-Amt-Is-Bad
005750              display "BC100 - Bad amount '" RAW-A-Amount
005760                       "' skipped"
005770              set WS-Rec-Skip to true
005780              go to bc100-Parse-Layout-A-Exit.
005790     move     WS-Amt-Numeric to TXN-Amount.
005800     if       TXN-Amount > zero
005810              set WS-Rec-Is-Expense to true
005820     else
005830              set WS-Rec-Is-Income  to true.
005840     if       TXN-Amount < zero
005850              multiply TXN-Amount by -1 giving TXN-Amount.
005860 bc100-Parse-Layout-A-Exit.
005870     exit.
005880*
005890*****************************************************
005900*  Layout B - CommBank.  Date,Amount,Description.      *
005910*  Same sign convention as layout A.                   *
005920*****************************************************
005930*
005940 bc100-Parse-Layout-B.
005950     move     spaces to BC-Raw-Layout-B.
005960     unstring BC-Raw-Line delimited by ","
005970              into RAW-B-Date, RAW-B-Amount, RAW-B-Description.
005980     move     spaces              to WS-Raw-Date-Work.
005990     move     RAW-B-Date          to WS-Raw-Date-Work.
006000     move     RAW-B-Description   to TXN-Description.
006010     move     RAW-B-Amount        to WS-Amt-Raw.
006020     perform  bc100-Clean-Amount thru bc100-Clean-Amount-Exit.
006030     if       WS-Amt-Is-Bad
006040              display "BC100 - Bad amount '" RAW-B-Amount
006050                       "' skipped"
006060              set WS-Rec-Skip to true
006070              go to bc100-Parse-Layout-B-Exit.
006080     move     WS-Amt-Numeric to TXN-Amount.
006090     if       TXN-Amount > zero
006100              set WS-Rec-Is-Expense to true
006110     else
006120              set WS-Rec-Is-Income  to true.
006130     if       TXN-Amount < zero
006140              multiply TXN-Amount by -1 giving TXN-Amount.
006150 bc100-Parse-Layout-B-Exit.
006160     exit.
006170*
006180*****************************************************
006190*  Layout C - Pocketbook.  Transaction Date, Debit,     *
006200*  Credit, Details, Category, Subcategory.  Exactly     *
006210*  one of Debit/Credit must be populated.               *
006220*****************************************************
006230*
006240 bc100-Parse-Layout-C.
006250     move     spaces to BC-Raw-Layout-C.
006260     unstring BC-Raw-Line delimited by ","
006270              into RAW-C-Trans-Date, RAW-C-Debit, RAW-C-Credit,
006280                   RAW-C-Details, RAW-C-Category,
006290                   RAW-C-Subcategory.
006300     move     RAW-C-Trans-Date    to WS-Raw-Date-Work.
006310     move     RAW-C-Details       to TXN-Description.
006320     move     RAW-C-Category      to WS-Ext-Category.
006330     move     RAW-C-Subcategory   to WS-Ext-Subcat.
006340*
006350     if       RAW-C-Debit not = spaces and RAW-C-Debit not = zero
006360              move RAW-C-Debit to WS-Amt-Raw
006370              perform bc100-Clean-Amount thru bc100-Clean-Amount-Exit
006380              if      WS-Amt-Is-Bad
006390                      display "BC100 - Bad debit '" RAW-C-Debit
006400                               "' skipped"
006410                      set WS-Rec-Skip to true
006420                      go to bc100-Parse-Layout-C-Exit
006430              end-if
006440              move    WS-Amt-Numeric to TXN-Amount
006450              set     WS-Rec-Is-Expense to true
006460     else if  RAW-C-Credit not = spaces and RAW-C-Credit not = zero
006470              move RAW-C-Credit to WS-Amt-Raw
006480              perform bc100-Clean-Amount thru bc100-Clean-Amount-Exit
006490              if      WS-Amt-Is-Bad
006500                      display "BC100 - Bad credit '" RAW-C-Credit
006510                               "' skipped"
006520                      set WS-Rec-Skip to true
006530                      go to bc100-Parse-Layout-C-Exit
006540              end-if
006550              move    WS-Amt-Numeric to TXN-Amount
006560              set     WS-Rec-Is-Income to true
006570     else
006580              set     WS-Rec-Skip to true
006590              go to   bc100-Parse-Layout-C-Exit.
006600*
006610     if       TXN-Amount < zero
006620              multiply TXN-Amount by -1 giving TXN-Amount.
006630 bc100-Parse-Layout-C-Exit.
006640     exit.
006650*
006660*****************************************************
006670*  Strip $ and , from a raw amount, split on the        *
006680*  decimal point and rebuild a signed numeric value -   *
006690*  no Cobol intrinsic string/numeric functions used.    *
006700*****************************************************
006710*
006720 bc100-Clean-Amount.
006730     set      WS-Amt-Is-Ok to true.
006740     set      WS-Amt-Not-Negative to true.
006750     move     spaces to WS-Amt-Clean.
006760     move     zero   to WS-Amt-Clean-Idx.
006770     set      WS-Amt-Raw-Idx to 1.
006780     perform  bc100-Clean-One-Char thru bc100-Clean-One-Char-Exit
006790              varying WS-Amt-Raw-Idx from 1 by 1
006800              until WS-Amt-Raw-Idx > 15.
006810*
006820     if       WS-Amt-Clean-Idx = 0
006830              set WS-Amt-Is-Bad to true
006840              go to bc100-Clean-Amount-Exit.
006850*
006860     move     1 to WS-Amt-Split-Ptr.
006870     move     spaces to WS-Amt-Whole-Txt
006880                       WS-Amt-Frac-Txt.
006890     unstring WS-Amt-Clean delimited by "."
006900              into WS-Amt-Whole-Txt, WS-Amt-Frac-Txt
006910              pointer WS-Amt-Split-Ptr.
006920*
006930     if       WS-Amt-Whole-Txt = spaces
006940              move "0" to WS-Amt-Whole-Txt (1:1).
006950     if       WS-Amt-Frac-Txt = spaces
006960              move "00" to WS-Amt-Frac-Txt (1:2).
006970*
006980     if       WS-Amt-Whole-Txt not numeric or
006990              WS-Amt-Frac-Txt (1:2) not numeric
007000              set WS-Amt-Is-Bad to true
007010              go to bc100-Clean-Amount-Exit.
007020*
007030     move     WS-Amt-Whole-Txt to WS-Amt-Whole-Num.
007040     move     WS-Amt-Frac-Txt (1:2) to WS-Amt-Frac-Num.
007050     compute  WS-Amt-Numeric =
007060              WS-Amt-Whole-Num + (WS-Amt-Frac-Num / 100).
007070     if       WS-Amt-Negative
007080              multiply WS-Amt-Numeric by -1 giving WS-Amt-Numeric.
007090 bc100-Clean-Amount-Exit.
007100     exit.
007110*
007120 bc100-Clean-One-Char.
007130     if       WS-Amt-Raw (WS-Amt-Raw-Idx:1) = "$" or ","
007140              go to bc100-Clean-One-Char-Exit.
007150     if       WS-Amt-Raw (WS-Amt-Raw-Idx:1) = "-"
007160              set WS-Amt-Negative to true
007170              go to bc100-Clean-One-Char-Exit.
007180     if       WS-Amt-Raw (WS-Amt-Raw-Idx:1) = space
007190              go to bc100-Clean-One-Char-Exit.
007200     add      1 to WS-Amt-Clean-Idx.
007210     move     WS-Amt-Raw (WS-Amt-Raw-Idx:1)
007220              to WS-Amt-Clean (WS-Amt-Clean-Idx:1).
007230 bc100-Clean-One-Char-Exit.
007240     exit.
007250*
007260*****************************************************
007270*  Category assignment - Layout C tries the external    *
007280*  mapper first, falling back to the rule based          *
007290*  categoriser only if the mapper gives the default       *
007300*  category; layouts A/B go straight to the rules.        *
007310*****************************************************
007320*
007330 aa055-Assign-Category.
007340     if       BC100-Layout-C
007350              move WS-Ext-Category to BK020-Ext-Category
007360              move WS-Ext-Subcat   to BK020-Ext-Subcat
007370              call "bc020" using BK020-Linkage
007380              move BK020-Mapped-Cat to TXN-Ext-Category
007390              if   BK020-Mapped-Cat not = BC-Default-Category
007400                   move BK020-Mapped-Cat to WORK-Category
007410                   go to aa055-Assign-Category-Exit
007420              end-if
007430     end-if.
007440*
007450     move     TXN-Description to BK030-Description.
007460     set      BK030-Categorise to true.
007470     call     "bc030" using BK030-Linkage.
007480     move     BK030-Category to WORK-Category.
007490 aa055-Assign-Category-Exit.
007500     exit.

000010*****************************************************
000020*                                                    *
000030*   Working Storage For The Run Summary Record       *
000040*        (Bank Statement Categorisation)              *
000050*                                                    *
000060*****************************************************
000070* Accumulated in bc200 across the whole output pass,
000080* one run, no control breaks - counts/totals plus one
000090* slot per valid category (parallel to BC-Category-Table
000100* in wsbkcat.cob) and an uncategorized-merchant hint list.
000110*
000120* File size  N/A - working storage record only.
000130*
000140* 15/12/25 vbc - Created.
000150* 22/01/26 vbc - Added hint table, requested by Sheila so
000160*                the operator has something to feed back
000170*                into the rules file.
000180*
000190 01  BC-Summary-Record.
000200     03  SUM-Expense-Count      pic 9(7).
000210     03  SUM-Income-Count       pic 9(7).
000220     03  SUM-Excluded-Count     pic 9(7)      comp.
000230     03  SUM-Expense-Total      pic 9(9)v99.
000240     03  SUM-Income-Total       pic 9(9)v99.
000250     03  SUM-Cat-Counts         pic 9(7) comp occurs 25
000260                                   indexed by SUM-Cat-Idx.
000270     03  FILLER                 pic x(20).
000280*
000290 01  BC-Summary-Alt-View redefines BC-Summary-Record.
000300     03  SUM-Alt-Counts-Grp.
000310         05  SUM-Alt-Exp-Count  pic 9(7).
000320         05  SUM-Alt-Inc-Count  pic 9(7).
000330     03  FILLER                 pic x(7).
000340     03  SUM-Alt-Totals-Grp.
000350         05  SUM-Alt-Exp-Total  pic 9(9)v99.
000360         05  SUM-Alt-Inc-Total  pic 9(9)v99.
000370     03  FILLER                 pic x(195).
000380*
000390 01  BC-Hint-Table.
000400     03  SUM-Hint-Count         pic 9(4) comp value zero.
000410     03  SUM-Hint-Entry         pic x(15) occurs 20
000420                                   indexed by SUM-Hint-Idx.
000430*
000440 01  BC-Hint-Flat redefines BC-Hint-Table.
000450     03  FILLER                 pic x(4).
000460     03  SUM-Hint-Flat-Chars    pic x(1) occurs 300.
000470*
000480* SUM-Hint-Flat-Chars is used by zz080-Collect-Hints when
000490* comparing a candidate merchant word against what is
000500* already on file, character by character, the same way
000510* the old check-printing work compared payee names.

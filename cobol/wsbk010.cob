000010*****************************************************
000020*                                                    *
000030*  Linkage For The Date Normaliser (bc010)           *
000040*                                                    *
000050*****************************************************
000060* 13/12/25 vbc - Created.
000070* 02/01/26 vbc - Added BK010-Primary-Fmt so the caller
000080*                can tell bc010 which format to try
000090*                first (layout-dependent).
000100*
000110 01  BK010-Linkage.
000120     03  BK010-Raw-Date      pic x(11).
000130     03  BK010-Primary-Fmt   pic x.
000140         88  BK010-Fmt-Uk         value "U".
000150         88  BK010-Fmt-Iso        value "I".
000160         88  BK010-Fmt-Dmy-Dash   value "D".
000170         88  BK010-Fmt-Mdy        value "M".
000180         88  BK010-Fmt-Mon        value "N".
000190     03  BK010-Out-Date      pic x(10).
000200     03  BK010-Converted     pic x.
000210         88  BK010-Was-Converted  value "Y".
000220         88  BK010-Was-Passthru   value "N".
000225     03  FILLER              pic x(05).

000010*****************************************************
000020*                                                    *
000030*   Working Storage For The Categorisation Rule      *
000040*        Table (Bank Statement Categorisation)        *
000050*                                                    *
000060*****************************************************
000070* Loaded once, at the start of bc100's run, from the
000080* RULES-IN file into this table and held for the life
000090* of the run - the same "read once, keep in memory"
000100* approach the old withholding tables used for the year's
000110* tax brackets.
000120*
000130* If RULES-IN is not present the run continues with
000140* BC-Rule-Count at zero (see bc100 aa015-Load-Rules) and
000150* every transaction falls to the default category.
000160*
000170* File size  N/A - working storage table only.
000180*
000190* 16/12/25 vbc - Created.
000200* 03/02/26 vbc - Raised table size from 100 to 200 rows,
000210*                operator ran out of room again.
000220*
000230 01  BC-Rule-Count           pic 9(4) comp value zero.
000240*
000250 01  BC-Rule-Table.
000260     03  BC-Rule-Entry                occurs 200
000270                                   indexed by BC-Rule-Idx.
000280         05  BC-Rule-Pattern  pic x(30).
000290         05  BC-Rule-Category pic x(20).
000300*
000310 01  BC-Rule-Flat redefines BC-Rule-Table.
000320     03  BC-Rule-Flat-Entry   pic x(50) occurs 200
000330                                   indexed by BC-Flat-Idx.
000340*
000350 01  BC-Rule-Char-View redefines BC-Rule-Table.
000360     03  BC-Rule-Char-Entry           occurs 200.
000370         05  BC-Rule-Pattern-Char pic x(1) occurs 30.
000380         05  FILLER               pic x(20).

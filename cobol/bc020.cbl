000010*****************************************************************
000020*                                                                *
000030*         External Feed Category Mapper - Exact/Substring       *
000040*                                                                *
000050*****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100 program-id.         bc020.
000110*
000120 author.             Cis Cobol Conversion By V B Coen FBCS,
000130*                    FIDM, FIDPM.
000140*
000150 installation.       Applewood Computers.
000160*
000170 date-written.       08/11/1984.
000180*
000190 date-compiled.
000200*
000210 security.           Copyright (C) 1967-2026, Vincent Bryan Coen.
000220*                    Distributed under the GNU General Public License.
000230*                    See the file COPYING for details.
000240*
000250*    remarks.        Maps a bank feed's own category/subcategory
000260*                    pair onto the fixed category list used by
000270*                    the rest of module BC, for feeds (Pocketbook)
000280*                    that already carry their own categorisation.
000290*
000300*    version.        1.00 of 08/11/1984 (maps09 base).
000310*                    3.01 of 22/01/2026 (bc020 bank feed build).
000320*
000330* Changes:
000340* 08/11/84 vbc - Created as maps09, Mod 11 check digit routine.
000350* 29/01/09  vbc - Migration to Open Cobol/GnuCobol.
000360* 16/04/24 vbc - Copyright notice update superseding all previous.
000370* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000380* 21/12/25 vbc - Rebuilt as bc020 for the bank categorisation
000390*                job, req #BC-02 - kept the old Search-the-table
000400*                shape from maps09 but matching category pairs
000410*                instead of check digits.
000420* 04/01/26 vbc - Added exact category-only lookup (step 2) -
000430*                Pocketbook sometimes ships a category with no
000440*                subcategory at all.
000450* 11/01/26 vbc - Added substring scan (step 3) against the
000460*                fixed category list, written out long hand as
000470*                character-by-character compares - no Cobol
000480*                intrinsic string functions used.
000490* 19/02/26 vbc - Review query from Gemma: the substring test was
000500*                comparing the external category straight
000510*                against the fixed list with no case fold, so a
000520*                feed sending lower or mixed case missed a
000530*                match the spec says should hit.  Step 3 now
000540*                folds both buffers to upper case first, same
000550*                upper/lower table idiom as bc030's description
000560*                fold.
000570*
000580*************************************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* This notice supersedes all prior copyright notices & was
000640* updated 2024-04-16.
000650*
000660* These files and programs are part of the Applewood Computers
000670* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000680* and later.
000690*
000700* This program is now free software; you can redistribute it
000710* and/or modify it under the terms of the GNU General Public
000720* License as published by the Free Software Foundation; version
000730* 3 and later, for PERSONAL USAGE ONLY, excluding Resale, Rental
000740* or Hire in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000790*
000800*************************************************************************
000810*
000820 environment             division.
000830*================================
000840*
000850 configuration    section.
000860*
000870 special-names.
000880     c01 is top-of-form
000890     switch-1 is bc020-upsi-debug
000900         on status is bc020-debug-on
000910         off status is bc020-debug-off.
000920*
000930 input-output            section.
000940*-------------------------------
000950*
000960 data                    division.
000970*================================
000980 working-storage section.
000990*-----------------------
001000*
001010 77  WS-Fold-Idx              pic 99   comp.
001020*
001030 copy  "wsbkcat.cob".
001040 copy  "wsbkmap.cob".
001050*
001060 01  WS-Mapped-Sw            pic x.
001070     88  WS-Mapped-Found         value "Y".
001080     88  WS-Mapped-Not-Found     value "N".
001090*
001100* Upper/lower case table, same layout and purpose as bc030's
001110* description fold - used here so the substring test in step 3
001120* is case-insensitive, per spec.
001130*
001140 01  WS-Case-Data.
001150     03  WS-Upper-Literal     pic x(26)
001160                              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001170     03  WS-Upper-Table redefines WS-Upper-Literal.
001180         05  WS-Upper-Char    pic x  occurs 26
001190                                      indexed by WS-Up-Idx.
001200     03  WS-Lower-Literal     pic x(26)
001210                              value "abcdefghijklmnopqrstuvwxyz".
001220     03  WS-Lower-Table redefines WS-Lower-Literal.
001230         05  WS-Lower-Char    pic x  occurs 26
001240                                      indexed by WS-Lo-Idx.
001250*
001260 01  WS-Substring-Work.
001270     03  WS-Buf-A             pic x(25).
001280     03  WS-Len-A             pic 99   comp.
001290     03  WS-Buf-B             pic x(25).
001300     03  WS-Len-B             pic 99   comp.
001310     03  WS-Scan-Idx          pic 99   comp.
001320     03  WS-Sub-Pos           pic 99   comp.
001330     03  WS-Sub-Max           pic 99   comp.
001340     03  WS-Sub-Sw            pic x.
001350         88  WS-Sub-Found         value "Y".
001360         88  WS-Sub-Not-Found     value "N".
001370     03  FILLER               pic x(10).
001380*
001390 linkage section.
001400*---------------
001410*
001420 copy  "wsbk020.cob".
001430*
001440 procedure division  using  BK020-Linkage.
001450*====================================
001460*
001470 bc020-Main.
001480     set      WS-Mapped-Not-Found to true.
001490     perform  bc020-Exact-Pair-Lookup thru bc020-Pair-Exit.
001500     if       WS-Mapped-Found
001510              go to bc020-Main-Exit.
001520*
001530     perform  bc020-Exact-Category-Lookup thru bc020-Cat-Exit.
001540     if       WS-Mapped-Found
001550              go to bc020-Main-Exit.
001560*
001570     perform  bc020-Substring-Scan.
001580     if       WS-Mapped-Found
001590              go to bc020-Main-Exit.
001600*
001610     move     BC-Default-Category to BK020-Mapped-Cat.
001620*
001630 bc020-Main-Exit.
001640     exit     program.
001650*
001660*****************************************************
001670*  Step 1 - exact (category, subcategory) pair match *
001680*****************************************************
001690*
001700 bc020-Exact-Pair-Lookup.
001710     set      BC-Map-Idx to 1.
001720     search   BC-Map-Ext-Cat
001730              at end go to bc020-Pair-Exit
001740              when BC-Map-Ext-Cat(BC-Map-Idx) = BK020-Ext-Category
001750                and BC-Map-Ext-Sub(BC-Map-Idx) = BK020-Ext-Subcat
001760                   move BC-Map-Category(BC-Map-Idx)
001770                        to BK020-Mapped-Cat
001780                   set  WS-Mapped-Found to true.
001790 bc020-Pair-Exit.
001800     exit.
001810*
001820*****************************************************
001830*  Step 2 - exact category match, subcategory blank  *
001840*  in the table (low-values - see wsbkmap.cob)       *
001850*****************************************************
001860*
001870 bc020-Exact-Category-Lookup.
001880     set      BC-Map-Idx to 1.
001890     search   BC-Map-Ext-Cat
001900              at end go to bc020-Cat-Exit
001910              when BC-Map-Ext-Cat(BC-Map-Idx) = BK020-Ext-Category
001920                and BC-Map-Ext-Sub(BC-Map-Idx) = low-values
001930                   move BC-Map-Category(BC-Map-Idx)
001940                        to BK020-Mapped-Cat
001950                   set  WS-Mapped-Found to true.
001960 bc020-Cat-Exit.
001970     exit.
001980*
001990*****************************************************
002000*  Step 3 - scan the valid category list in its      *
002010*  fixed order; first category that is a substring   *
002020*  of the external category, or vice-versa, wins.    *
002030*****************************************************
002040*
002050 bc020-Substring-Scan.
002060     move     BK020-Ext-Category to WS-Buf-A.
002070     perform  bc020-Upper-Buf-A thru bc020-Upper-Buf-A-Exit.
002080     perform  bc020-Calc-Len-A.
002090     set      BC-Cat-Idx to 1.
002100     perform  bc020-Try-One-Category thru bc020-Try-One-Category-Exit
002110              varying BC-Cat-Idx from 1 by 1
002120              until BC-Cat-Idx > 25 or WS-Sub-Found.
002130     if       WS-Sub-Found
002140              move BC-Category-Entry(BC-Cat-Idx) to BK020-Mapped-Cat
002150              set  WS-Mapped-Found to true.
002160*
002170 bc020-Try-One-Category.
002180     move     BC-Category-Entry(BC-Cat-Idx) to WS-Buf-B.
002190     perform  bc020-Upper-Buf-B thru bc020-Upper-Buf-B-Exit.
002200     perform  bc020-Calc-Len-B.
002210     set      WS-Sub-Not-Found to true.
002220     perform  bc020-Test-B-In-A thru bc020-Test-B-In-A-Exit.
002230     if       WS-Sub-Found
002240              go to bc020-Try-One-Category-Exit.
002250     perform  bc020-Test-A-In-B thru bc020-Test-A-In-B-Exit.
002260 bc020-Try-One-Category-Exit.
002270     exit.
002280*
002290*****************************************************
002300*  Fold Buf-A/Buf-B to upper case, one byte at a time, *
002310*  before the substring compares - same idiom as       *
002320*  bc030's description/pattern fold.                  *
002330*****************************************************
002340*
002350 bc020-Upper-Buf-A.
002360     move     1 to WS-Fold-Idx.
002370     perform  bc020-Upper-Buf-A-Char thru bc020-Upper-Buf-A-Char-Exit
002380              varying WS-Fold-Idx from 1 by 1 until WS-Fold-Idx > 25.
002390 bc020-Upper-Buf-A-Exit.
002400     exit.
002410*
002420 bc020-Upper-Buf-A-Char.
002430     set      WS-Lo-Idx to 1.
002440     search   WS-Lower-Table
002450              at end go to bc020-Upper-Buf-A-Char-Exit
002460              when WS-Lower-Char(WS-Lo-Idx) = WS-Buf-A(WS-Fold-Idx:1)
002470                   move WS-Upper-Char(WS-Lo-Idx)
002480                        to WS-Buf-A(WS-Fold-Idx:1).
002490 bc020-Upper-Buf-A-Char-Exit.
002500     exit.
002510*
002520 bc020-Upper-Buf-B.
002530     move     1 to WS-Fold-Idx.
002540     perform  bc020-Upper-Buf-B-Char thru bc020-Upper-Buf-B-Char-Exit
002550              varying WS-Fold-Idx from 1 by 1 until WS-Fold-Idx > 25.
002560 bc020-Upper-Buf-B-Exit.
002570     exit.
002580*
002590 bc020-Upper-Buf-B-Char.
002600     set      WS-Lo-Idx to 1.
002610     search   WS-Lower-Table
002620              at end go to bc020-Upper-Buf-B-Char-Exit
002630              when WS-Lower-Char(WS-Lo-Idx) = WS-Buf-B(WS-Fold-Idx:1)
002640                   move WS-Upper-Char(WS-Lo-Idx)
002650                        to WS-Buf-B(WS-Fold-Idx:1).
002660 bc020-Upper-Buf-B-Char-Exit.
002670     exit.
002680*
002690*****************************************************
002700*  Length-of helpers - trim trailing spaces by       *
002710*  scanning back from the end of the 25 byte buffer. *
002720*****************************************************
002730*
002740 bc020-Calc-Len-A.
002750     move     25  to WS-Scan-Idx.
002760     perform  bc020-Back-Up-A
002770              until WS-Scan-Idx = 0 or
002780                    WS-Buf-A(WS-Scan-Idx:1) not = space.
002790     move     WS-Scan-Idx to WS-Len-A.
002800*
002810 bc020-Back-Up-A.
002820     subtract 1 from WS-Scan-Idx.
002830*
002840 bc020-Calc-Len-B.
002850     move     25  to WS-Scan-Idx.
002860     perform  bc020-Back-Up-B
002870              until WS-Scan-Idx = 0 or
002880                    WS-Buf-B(WS-Scan-Idx:1) not = space.
002890     move     WS-Scan-Idx to WS-Len-B.
002900*
002910 bc020-Back-Up-B.
002920     subtract 1 from WS-Scan-Idx.
002930*
002940*****************************************************
002950*  Is B (the category) a substring of A (the feed's  *
002960*  category)?  Slide B's length along A one byte at  *
002970*  a time and compare.                               *
002980*****************************************************
002990*
003000 bc020-Test-B-In-A.
003010     set      WS-Sub-Not-Found to true.
003020     if       WS-Len-B = 0 or WS-Len-B > WS-Len-A
003030              go to bc020-Test-B-In-A-Exit.
003040     compute  WS-Sub-Max = WS-Len-A - WS-Len-B + 1.
003050     perform  bc020-Try-B-Position
003060              varying WS-Sub-Pos from 1 by 1
003070              until WS-Sub-Pos > WS-Sub-Max or WS-Sub-Found.
003080 bc020-Test-B-In-A-Exit.
003090     exit.
003100*
003110 bc020-Try-B-Position.
003120     if       WS-Buf-A(WS-Sub-Pos:WS-Len-B) = WS-Buf-B(1:WS-Len-B)
003130              set WS-Sub-Found to true.
003140*
003150*****************************************************
003160*  Is A (the feed's category) a substring of B (the  *
003170*  table's category)?  Same idea, reversed.          *
003180*****************************************************
003190*
003200 bc020-Test-A-In-B.
003210     set      WS-Sub-Not-Found to true.
003220     if       WS-Len-A = 0 or WS-Len-A > WS-Len-B
003230              go to bc020-Test-A-In-B-Exit.
003240     compute  WS-Sub-Max = WS-Len-B - WS-Len-A + 1.
003250     perform  bc020-Try-A-Position
003260              varying WS-Sub-Pos from 1 by 1
003270              until WS-Sub-Pos > WS-Sub-Max or WS-Sub-Found.
003280 bc020-Test-A-In-B-Exit.
003290     exit.
003300*
003310 bc020-Try-A-Position.
003320     if       WS-Buf-B(WS-Sub-Pos:WS-Len-A) = WS-Buf-A(1:WS-Len-A)
003330              set WS-Sub-Found to true.
